000100******************************************************************
000110* FECHA       : 20/11/2024                                       *
000120* PROGRAMADOR : MARIO RIVERA (MRIV)                              *
000130* APLICACION  : CUENTAS Y TRANSACCIONES                          *
000140* PROGRAMA    : CTAHIST                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CONSULTA DEL DIARIO DE MOVIMIENTOS (HISMOV) PARA *
000170* UNA CUENTA DADA. LEE HISMOV COMPLETO Y CONSERVA                *
000180* EN MEMORIA LAS ULTIMAS 50 TRANSACCIONES EN LAS                 *
000190* QUE LA CUENTA PARTICIPA COMO ORIGEN O DESTINO.                 *
000200* EMITE EL REPORTE DE HISTORICO (REPHIS) CON LAS                 *
000210* COINCIDENCIAS DE LA MAS RECIENTE A LA MAS VIEJA.               *
000220* ARCHIVOS    : HISMOV=E, REPHIS=S(PS)                           *
000230* ACCION (ES) : H=HISTORICO DE UNA CUENTA                        *
000240* PROGRAMA(S) : NO APLICA                                        *
000250* BPM/RATIONAL: 341296                                           *
000260* NOMBRE      : CONSULTA DE HISTORICO DE CUENTA                  *
000270******************************************************************
000280* B I T A C O R A   D E   C A M B I O S                          *
000290******************************************************************
000300* 20/11/2024 MRIV 341296  VERSION INICIAL DEL PROGRAMA. SE       *CH341296
000310*                         ATIENDE SOLICITUD DE AUDITORIA DE      *CH341296
000320*                         PODER MOSTRAR EL DIARIO DE UNA         *CH341296
000330*                         CUENTA SIN TENER QUE REVISAR HISMOV    *CH341296
000340*                         COMPLETO A MANO.                       *CH341296
000350* 25/11/2024 JCAB 341299  SE CORRIGE EL SALTO DE PAGINA: EL      *CH341299
000360*                         CORTE SE HACIA A LAS 50 LINEAS         *CH341299
000370*                         IMPRESAS EN VEZ DE A LAS 50            *CH341299
000380*                         COINCIDENCIAS CARGADAS, LO QUE         *CH341299
000390*                         PARTIA EL LISTADO EN DOS PAGINAS AUN   *CH341299
000400*                         CUANDO HABIA MENOS DE 50 MOVIMIENTOS.  *CH341299
000410******************************************************************
000420 IDENTIFICATION DIVISION.                                         
000430 PROGRAM-ID.    CTAHIST.                                          
000440 AUTHOR.        MARIO RIVERA.                                     
000450 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA CENTRAL.         
000460 DATE-WRITTEN.  20/11/2024.                                       
000470 DATE-COMPILED.                                                   
000480 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.      
000490                                                                  
000500 ENVIRONMENT DIVISION.                                            
000510 CONFIGURATION SECTION.                                           
000520 SOURCE-COMPUTER. IBM-370.                                        
000530 OBJECT-COMPUTER. IBM-370.                                        
000540 SPECIAL-NAMES.                                                   
000550     C01 IS TOP-OF-FORM                                           
000560     CURRENCY SIGN IS 'Q' WITH PICTURE SYMBOL 'Q'.                
000570                                                                  
000580 INPUT-OUTPUT SECTION.                                            
000590 FILE-CONTROL.                                                    
000600     SELECT HISMOV  ASSIGN   TO HISMOV                            
000610            FILE STATUS      IS FS-HISMOV.                        
000620                                                                  
000630     SELECT REPHIS  ASSIGN   TO REPHIS                            
000640            ORGANIZATION     IS LINE SEQUENTIAL                   
000650            FILE STATUS      IS FS-REPHIS.                        
000660                                                                  
000670 DATA DIVISION.                                                   
000680 FILE SECTION.                                                    
000690* DEFINICION DE ESTRUCTURA DE ARCHIVOS                           *
000700*   DIARIO DE MOVIMIENTOS (ENTRADA).                              
000710 FD  HISMOV.                                                      
000720     COPY HISMOV.                                                 
000730*   REPORTE DE HISTORICO DE CUENTA (SALIDA IMPRESA).              
000740 FD  REPHIS.                                                      
000750 01  REG-REPHIS                       PIC X(132).                 
000760                                                                  
000770 WORKING-STORAGE SECTION.                                         
000780* RECURSOS RUTINAS DE FILE STATUS                                *
000790 01  WKS-FS-STATUS.                                               
000800     02  FS-HISMOV                    PIC 9(02) VALUE ZEROS.      
000810     02  FS-REPHIS                    PIC 9(02) VALUE ZEROS.      
000820     02  PROGRAMA                     PIC X(08) VALUE 'CTAHIST'.  
000830     02  ARCHIVO                      PIC X(08) VALUE SPACES.     
000840                                                                  
000850* PARAMETROS DE CORRIDA (SYSIN)                                  *
000860 01  WKS-PARAMETROS.                                              
000870     02  WKS-PARM-ACCOUNT-ID          PIC 9(09) VALUE ZEROS.      
000880                                                                  
000890* BANDERAS DE CONTROL                                            *
000900 01  WKS-FLAGS.                                                   
000910     02  WKS-FIN-HISMOV               PIC 9(01) COMP VALUE 0.     
000920         88  FIN-HISMOV                         VALUE 1.          
000930                                                                  
000940* CONTADORES Y ACUMULADORES                                      *
000950 01  WKS-CONTADORES.                                              
000960     02  WKS-REGISTROS-LEIDOS         PIC 9(07) COMP VALUE 0.     
000970     02  WKS-COINCIDENCIAS            PIC 9(07) COMP VALUE 0.     
000980     02  WKS-PAGINA-NO                PIC 9(04) COMP VALUE 1.     
000990                                                                  
001000*   RENGLON ACTUAL DE LA PAGINA DEL REPORTE (CONTADOR SUELTO,     
001010*   NO PERTENECE A NINGUN REGISTRO - SE DECLARA A NIVEL 77).      
001020 77  WKS-LINEA-NO                     PIC 9(04) COMP VALUE 0.     
001030                                                                  
001040*   NUMERO DE MOVIMIENTOS ACTUALMENTE CARGADOS EN LA TABLA DE     
001050*   HISTORICO (CONTADOR SUELTO, NO PERTENECE A NINGUN REGISTRO -  
001060*   SE DECLARA A NIVEL 77).                                       
001070 77  WKS-HIST-N                       PIC 9(02) COMP VALUE 0.     
001080                                                                  
001090* =========== TABLA DE HISTORICO EN MEMORIA (VENTANA) ========== *
001100*   CONSERVA COMO MAXIMO LAS 50 TRANSACCIONES MAS RECIENTES EN    
001110*   LAS QUE LA CUENTA PEDIDA PARTICIPA, EN ORDEN ASCENDENTE DE    
001120*   LLEGADA (LA MAS ANTIGUA EN LA POSICION 1). CUANDO LLEGA LA    
001130*   COINCIDENCIA 51, SE DESPLAZA TODA LA TABLA UNA POSICION Y     
001140*   SE DESCARTA LA MAS ANTIGUA (POSICION 1). EL REPORTE SE        
001150*   IMPRIME RECORRIENDO LA TABLA EN SENTIDO INVERSO.              
001160 01  WKS-TABLA-HISTORIAL-AREA.                                    
001170     02  WKS-TABLA-HISTORIAL OCCURS 50 TIMES                      
001180            INDEXED BY WKS-HIDX, WKS-HIDX2.                       
001190         03  WKS-HIST-TRANSACTION-ID  PIC 9(09).                  
001200         03  WKS-HIST-FROM-ACCT       PIC 9(09).                  
001210         03  WKS-HIST-TO-ACCT         PIC 9(09).                  
001220         03  WKS-HIST-TYPE            PIC X(10).                  
001230         03  WKS-HIST-AMOUNT          PIC S9(13)V99.              
001240         03  WKS-HIST-FECHA           PIC X(26).                  
001250         03  WKS-HIST-FECHA-R REDEFINES WKS-HIST-FECHA.           
001260             04  WKS-HIST-FE-ANIO     PIC 9(04).                  
001270             04  FILLER               PIC X(01).                  
001280             04  WKS-HIST-FE-MES      PIC 9(02).                  
001290             04  FILLER               PIC X(15).                  
001300         03  WKS-HIST-STATUS          PIC X(09).                  
001310                                                                  
001320* RELOJ DEL SISTEMA (SELLO DE FECHA/HORA DE LA CORRIDA)          *
001330 01  WKS-FECHA-SIS                    PIC 9(08) VALUE ZEROS.      
001340 01  WKS-FECHA-SIS-R REDEFINES WKS-FECHA-SIS.                     
001350     02  WKS-FS-ANIO                  PIC 9(04).                  
001360     02  WKS-FS-MES                   PIC 9(02).                  
001370     02  WKS-FS-DIA                   PIC 9(02).                  
001380 01  WKS-HORA-SIS                     PIC 9(08) VALUE ZEROS.      
001390 01  WKS-HORA-SIS-R REDEFINES WKS-HORA-SIS.                       
001400     02  WKS-HS-HOR                   PIC 9(02).                  
001410     02  WKS-HS-MIN                   PIC 9(02).                  
001420     02  WKS-HS-SEG                   PIC 9(02).                  
001430     02  WKS-HS-CEN                   PIC 9(02).                  
001440 01  WKS-FECHA-CORRIDA-EDIT           PIC 9999/99/99.             
001450                                                                  
001460* LINEAS DE REPORTE (REPHIS)                                     *
001470 01  WKS-LINEA-CABECERA-1.                                        
001480     02  FILLER                       PIC X(20) VALUE SPACES.     
001490     02  FILLER                       PIC X(38) VALUE             
001500         'BANCO - HISTORICO DE MOVIMIENTOS DE C'.                 
001510     02  FILLER                       PIC X(05) VALUE 'UENTA'.    
001520     02  FILLER                       PIC X(69) VALUE SPACES.     
001530 01  WKS-LINEA-CABECERA-2.                                        
001540     02  FILLER                       PIC X(11) VALUE             
001550         'FECHA CONS:'.                                           
001560     02  WKS-CAB-FECHA                PIC 9999/99/99.             
001570     02  FILLER                       PIC X(02) VALUE SPACES.     
001580     02  FILLER                       PIC X(07) VALUE 'CUENTA:'.  
001590     02  WKS-CAB-CUENTA               PIC 9(09).                  
001600     02  FILLER                       PIC X(02) VALUE SPACES.     
001610     02  FILLER                       PIC X(08) VALUE 'PROGRAMA'. 
001620     02  FILLER                       PIC X(02) VALUE SPACES.     
001630     02  FILLER                       PIC X(08) VALUE 'CTAHIST'.  
001640     02  FILLER                       PIC X(04) VALUE SPACES.     
001650     02  FILLER                       PIC X(06) VALUE 'PAGINA'.   
001660     02  WKS-CAB-PAGINA               PIC ZZZ9.                   
001670     02  FILLER                       PIC X(59) VALUE SPACES.     
001680 01  WKS-LINEA-SEPARADOR.                                         
001690     02  FILLER                       PIC X(132) VALUE ALL '-'.   
001700 01  WKS-LINEA-TITULOS.                                           
001710     02  FILLER                       PIC X(05) VALUE ' SEQ '.    
001720     02  FILLER                       PIC X(02) VALUE SPACES.     
001730     02  FILLER                     PIC X(11) VALUE 'TRANSACCION'.
001740     02  FILLER                       PIC X(02) VALUE SPACES.     
001750     02  FILLER                       PIC X(10) VALUE 'DESDE'.    
001760     02  FILLER                       PIC X(02) VALUE SPACES.     
001770     02  FILLER                       PIC X(09) VALUE 'HACIA'.    
001780     02  FILLER                       PIC X(02) VALUE SPACES.     
001790     02  FILLER                       PIC X(09) VALUE 'TIPO'.     
001800     02  FILLER                       PIC X(02) VALUE SPACES.     
001810     02  FILLER                       PIC X(15) VALUE 'MONTO'.    
001820     02  FILLER                       PIC X(02) VALUE SPACES.     
001830     02  FILLER                       PIC X(10) VALUE 'FECHA'.    
001840     02  FILLER                       PIC X(02) VALUE SPACES.     
001850     02  FILLER                       PIC X(09) VALUE 'ESTADO'.   
001860     02  FILLER                       PIC X(40) VALUE SPACES.     
001870 01  WKS-LINEA-DETALLE.                                           
001880     02  FILLER                       PIC X(02) VALUE SPACES.     
001890     02  WKS-LD-SEQ                   PIC ZZZZ9.                  
001900     02  FILLER                       PIC X(02) VALUE SPACES.     
001910     02  WKS-LD-TRANSACCION           PIC Z(8)9.                  
001920     02  FILLER                       PIC X(02) VALUE SPACES.     
001930     02  WKS-LD-DESDE                 PIC Z(8)9.                  
001940     02  FILLER                       PIC X(02) VALUE SPACES.     
001950     02  WKS-LD-HASTA                 PIC Z(8)9.                  
001960     02  FILLER                       PIC X(02) VALUE SPACES.     
001970     02  WKS-LD-TIPO                  PIC X(10).                  
001980     02  FILLER                       PIC X(02) VALUE SPACES.     
001990     02  WKS-LD-MONTO                 PIC Z,ZZZ,ZZZ,ZZ9.99.       
002000     02  FILLER                       PIC X(02) VALUE SPACES.     
002010     02  WKS-LD-FECHA.                                            
002020         03  WKS-LD-FE-ANIO           PIC 9999.                   
002030         03  FILLER                   PIC X(01) VALUE '/'.        
002040         03  WKS-LD-FE-MES            PIC 99.                     
002050         03  FILLER                   PIC X(01) VALUE '/'.        
002060         03  WKS-LD-FE-DIA            PIC 99.                     
002070     02  FILLER                       PIC X(02) VALUE SPACES.     
002080     02  WKS-LD-ESTADO                PIC X(09).                  
002090     02  FILLER                       PIC X(39) VALUE SPACES.     
002100 01  WKS-LINEA-TEXTO.                                             
002110     02  WKS-LT-TEXTO                 PIC X(80).                  
002120     02  FILLER                       PIC X(52) VALUE SPACES.     
002130                                                                  
002140******************************************************************
002150 PROCEDURE DIVISION.                                              
002160******************************************************************
002170* S E C C I O N    P R I N C I P A L                             *
002180******************************************************************
002190 000-SECCION-PRINCIPAL SECTION.                                   
002200     PERFORM 100-APERTURA-ARCHIVOS                                
002210     PERFORM 200-CARGAR-HISTORIAL UNTIL FIN-HISMOV                
002220     CLOSE HISMOV                                                 
002230     PERFORM 500-IMPRIMIR-HISTORICO                               
002240     PERFORM 800-MENSAJE-FINAL                                    
002250     PERFORM 900-CIERRE THRU 900-CIERRE-E                         
002260     STOP RUN.                                                    
002270 000-SECCION-PRINCIPAL-E. EXIT.                                   
002280                                                                  
002290* A P E R T U R A   D E   A R C H I V O S                        *
002300******************************************************************
002310 100-APERTURA-ARCHIVOS SECTION.                                   
002320     ACCEPT WKS-PARAMETROS FROM SYSIN                             
002330     ACCEPT WKS-FECHA-SIS FROM DATE YYYYMMDD                      
002340     ACCEPT WKS-HORA-SIS  FROM TIME                               
002350     MOVE WKS-FECHA-SIS       TO WKS-FECHA-CORRIDA-EDIT           
002360     OPEN INPUT  HISMOV                                           
002370          OUTPUT REPHIS                                           
002380     IF FS-HISMOV NOT = 0 AND NOT = 97                            
002390        MOVE 'HISMOV' TO ARCHIVO                                  
002400        PERFORM 700-ERROR-ARCHIVO                                 
002410     END-IF                                                       
002420     IF FS-REPHIS NOT = 0 AND NOT = 97                            
002430        MOVE 'REPHIS' TO ARCHIVO                                  
002440        PERFORM 700-ERROR-ARCHIVO                                 
002450     END-IF.                                                      
002460 100-APERTURA-ARCHIVOS-E. EXIT.                                   
002470                                                                  
002480* C A R G A   D E L   H I S T O R I C O   ( V E N T A N A )      *
002490*   LEE HISMOV COMPLETO. POR CADA REGISTRO EN QUE LA CUENTA       
002500*   PEDIDA APARECE COMO ORIGEN O COMO DESTINO, SE INSERTA EN      
002510*   LA TABLA DE HISTORIAL (VER 220-INSERTAR-EN-TABLA).            
002520******************************************************************
002530 200-CARGAR-HISTORIAL SECTION.                                    
002540     READ HISMOV                                                  
002550          AT END SET FIN-HISMOV TO TRUE                           
002560     END-READ                                                     
002570     IF NOT FIN-HISMOV                                            
002580        ADD 1 TO WKS-REGISTROS-LEIDOS                             
002590        PERFORM 210-EVALUAR-UN-MOVIMIENTO                         
002600     END-IF.                                                      
002610 200-CARGAR-HISTORIAL-E. EXIT.                                    
002620                                                                  
002630 210-EVALUAR-UN-MOVIMIENTO SECTION.                               
002640     IF HISM-FROM-ACCOUNT-ID = WKS-PARM-ACCOUNT-ID                
002650           OR HISM-TO-ACCOUNT-ID = WKS-PARM-ACCOUNT-ID            
002660        ADD 1 TO WKS-COINCIDENCIAS                                
002670        PERFORM 220-INSERTAR-EN-TABLA THRU                        
002680                220-INSERTAR-EN-TABLA-E                           
002690     END-IF.                                                      
002700 210-EVALUAR-UN-MOVIMIENTO-E. EXIT.                               
002710                                                                  
002720*   INSERTA EL MOVIMIENTO AL FINAL DE LA TABLA (ORDEN DE          
002730*   LLEGADA). CUANDO LA TABLA YA TIENE 50 COINCIDENCIAS, SE       
002740*   DESPLAZA TODO UN LUGAR HACIA ATRAS Y SE DESCARTA LA MAS       
002750*   ANTIGUA ANTES DE GRABAR LA NUEVA EN LA ULTIMA POSICION -      
002760*   ASI LA TABLA SIEMPRE CONTIENE, COMO MAXIMO, LAS 50 MAS        
002770*   RECIENTES.                                                    
002780 220-INSERTAR-EN-TABLA SECTION.                                   
002790     IF WKS-HIST-N < 50                                           
002800        ADD 1 TO WKS-HIST-N                                       
002810        SET WKS-HIDX TO WKS-HIST-N                                
002820     ELSE                                                         
002830        SET WKS-HIDX TO 1                                         
002840        PERFORM 230-DESPLAZAR-UNA-POSICION THRU                   
002850                230-DESPLAZAR-UNA-POSICION-E                      
002860           UNTIL WKS-HIDX > 49                                    
002870        SET WKS-HIDX TO 50                                        
002880     END-IF                                                       
002890     MOVE HISM-TRANSACTION-ID   TO                                
002900          WKS-HIST-TRANSACTION-ID (WKS-HIDX)                      
002910     MOVE HISM-FROM-ACCOUNT-ID  TO WKS-HIST-FROM-ACCT (WKS-HIDX)  
002920     MOVE HISM-TO-ACCOUNT-ID    TO WKS-HIST-TO-ACCT (WKS-HIDX)    
002930     MOVE HISM-TRANSACTION-TYPE TO WKS-HIST-TYPE (WKS-HIDX)       
002940     MOVE HISM-AMOUNT           TO WKS-HIST-AMOUNT (WKS-HIDX)     
002950     MOVE HISM-TRANSACTION-DATE TO WKS-HIST-FECHA (WKS-HIDX)      
002960     MOVE HISM-STATUS           TO WKS-HIST-STATUS (WKS-HIDX).    
002970 220-INSERTAR-EN-TABLA-E. EXIT.                                   
002980                                                                  
002990 230-DESPLAZAR-UNA-POSICION SECTION.                              
003000     SET WKS-HIDX2 TO WKS-HIDX                                    
003010     SET WKS-HIDX2 UP BY 1                                        
003020     MOVE WKS-TABLA-HISTORIAL (WKS-HIDX2)                         
003030        TO WKS-TABLA-HISTORIAL (WKS-HIDX)                         
003040     SET WKS-HIDX UP BY 1.                                        
003050 230-DESPLAZAR-UNA-POSICION-E. EXIT.                              
003060                                                                  
003070* I M P R E S I O N   D E L   H I S T O R I C O                  *
003080*   LA TABLA ESTA EN ORDEN ASCENDENTE (POSICION 1 = MAS           
003090*   ANTIGUA). SE RECORRE DE WKS-HIST-N HACIA 1 PARA IMPRIMIR      
003100*   DE LA MAS RECIENTE A LA MAS ANTIGUA, TAL COMO LO PIDE EL      
003110*   REPORTE DE AUDITORIA.                                         
003120******************************************************************
003130 500-IMPRIMIR-HISTORICO SECTION.                                  
003140     IF WKS-HIST-N = 0                                            
003150        PERFORM 510-IMPRIMIR-CABECERA                             
003160        MOVE SPACES TO WKS-LINEA-TEXTO                            
003170        MOVE 'NO SE ENCONTRARON MOVIMIENTOS PARA LA CUENTA'       
003180           TO WKS-LT-TEXTO                                        
003190        MOVE WKS-LINEA-TEXTO TO REG-REPHIS  WRITE REG-REPHIS      
003200     ELSE                                                         
003210        SET WKS-HIDX TO WKS-HIST-N                                
003220        PERFORM 520-IMPRIMIR-UN-MOVIMIENTO                        
003230           UNTIL WKS-HIDX < 1                                     
003240     END-IF.                                                      
003250 500-IMPRIMIR-HISTORICO-E. EXIT.                                  
003260                                                                  
003270 510-IMPRIMIR-CABECERA SECTION.                                   
003280     MOVE WKS-FECHA-CORRIDA-EDIT  TO WKS-CAB-FECHA                
003290     MOVE WKS-PARM-ACCOUNT-ID     TO WKS-CAB-CUENTA               
003300     MOVE WKS-PAGINA-NO           TO WKS-CAB-PAGINA               
003310     MOVE WKS-LINEA-CABECERA-1  TO REG-REPHIS  WRITE REG-REPHIS   
003320     MOVE WKS-LINEA-CABECERA-2  TO REG-REPHIS  WRITE REG-REPHIS   
003330     MOVE WKS-LINEA-SEPARADOR   TO REG-REPHIS  WRITE REG-REPHIS   
003340     MOVE WKS-LINEA-TITULOS     TO REG-REPHIS  WRITE REG-REPHIS   
003350     MOVE WKS-LINEA-SEPARADOR   TO REG-REPHIS  WRITE REG-REPHIS.  
003360 510-IMPRIMIR-CABECERA-E. EXIT.                                   
003370                                                                  
003380*   CADA RENGLON IMPRESO CORRESPONDE A UNA POSICION DE LA         
003390*   TABLA, RECORRIDA DE WKS-HIST-N HACIA 1. EL CORTE DE           
003400*   PAGINA SE HACE CADA 50 COINCIDENCIAS IMPRESAS, QUE ES EL      
003410*   MAXIMO QUE PUEDE HABER CARGADO EN LA TABLA (VER BITACORA      
003420*   341299).                                                      
003430 520-IMPRIMIR-UN-MOVIMIENTO SECTION.                              
003440     IF WKS-LINEA-NO = 0                                          
003450        PERFORM 510-IMPRIMIR-CABECERA                             
003460     END-IF                                                       
003470     MOVE WKS-HIST-N              TO WKS-LD-SEQ                   
003480     MOVE WKS-HIST-TRANSACTION-ID (WKS-HIDX) TO WKS-LD-TRANSACCION
003490     MOVE WKS-HIST-FROM-ACCT (WKS-HIDX)      TO WKS-LD-DESDE      
003500     MOVE WKS-HIST-TO-ACCT (WKS-HIDX)        TO WKS-LD-HASTA      
003510     MOVE WKS-HIST-TYPE (WKS-HIDX)           TO WKS-LD-TIPO       
003520     MOVE WKS-HIST-AMOUNT (WKS-HIDX)         TO WKS-LD-MONTO      
003530     MOVE WKS-HIST-FE-ANIO (WKS-HIDX)        TO WKS-LD-FE-ANIO    
003540     MOVE WKS-HIST-FE-MES (WKS-HIDX)         TO WKS-LD-FE-MES     
003550     MOVE WKS-HIST-STATUS (WKS-HIDX)         TO WKS-LD-ESTADO     
003560     MOVE WKS-LINEA-DETALLE                  TO REG-REPHIS        
003570     WRITE REG-REPHIS                                             
003580     ADD 1 TO WKS-LINEA-NO                                        
003590     IF WKS-LINEA-NO > 50                                         
003600        MOVE 0 TO WKS-LINEA-NO                                    
003610        ADD 1 TO WKS-PAGINA-NO                                    
003620     END-IF                                                       
003630     SET WKS-HIDX DOWN BY 1.                                      
003640 520-IMPRIMIR-UN-MOVIMIENTO-E. EXIT.                              
003650                                                                  
003660* M E N S A J E   F I N A L                                      *
003670******************************************************************
003680 800-MENSAJE-FINAL SECTION.                                       
003690     DISPLAY 'REGISTROS LEIDOS DE HISMOV =' WKS-REGISTROS-LEIDOS  
003700        UPON CONSOLE                                              
003710     DISPLAY 'COINCIDENCIAS DE LA CUENTA  =' WKS-COINCIDENCIAS    
003720        UPON CONSOLE                                              
003730     DISPLAY 'IMPRESAS EN EL REPORTE      =' WKS-HIST-N           
003740        UPON CONSOLE.                                             
003750 800-MENSAJE-FINAL-E. EXIT.                                       
003760                                                                  
003770* E R R O R   D E   A R C H I V O                                *
003780******************************************************************
003790 700-ERROR-ARCHIVO SECTION.                                       
003800     DISPLAY '****************************************'           
003810             UPON CONSOLE                                         
003820     DISPLAY '  ERROR AL ABRIR ARCHIVO: ' ARCHIVO                 
003830             UPON CONSOLE                                         
003840     DISPLAY '****************************************'           
003850             UPON CONSOLE                                         
003860     MOVE 91 TO RETURN-CODE                                       
003870     PERFORM 900-CIERRE                                           
003880     STOP RUN.                                                    
003890 700-ERROR-ARCHIVO-E. EXIT.                                       
003900                                                                  
003910* C I E R R E                                                    *
003920******************************************************************
003930 900-CIERRE SECTION.                                              
003940     CLOSE HISMOV                                                 
003950     CLOSE REPHIS.                                                
003960 900-CIERRE-E. EXIT.                                              
