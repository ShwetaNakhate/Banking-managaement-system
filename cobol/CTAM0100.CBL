000100******************************************************************
000110* FECHA       : 20/02/2024                                       *
000120* PROGRAMADOR : LUCIA PORTILLO (LPOR)                            *
000130* APLICACION  : CUENTAS Y TRANSACCIONES                          *
000140* PROGRAMA    : CTAM1B01                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE CUENTAS (CTAMTH).   *
000170*             : LEE EL MAESTRO ACTUAL EN FORMA SECUENCIAL Y LO   *
000180*             : COPIA HACIA ADELANTE APLICANDO, POR TARJETA DE   *
000190*             : PARAMETROS (SYSIN), UNA SOLA ACCION: ALTA DE     *
000200*             : CUENTA NUEVA (CREAR), CONGELAMIENTO (CONGELAR),  *
000210*             : CIERRE (CERRAR) O SOLO CONSULTA (CONSULTAR).     *
000220* ARCHIVOS    : CTAMTH=E/S                                       *
000230* ACCION (ES) : C=CREAR, F=CONGELAR, X=CERRAR, I=CONSULTAR       *
000240* PROGRAMA(S) : NO APLICA                                        *
000250* BPM/RATIONAL: 341211                                           *
000260* NOMBRE      : MANTENIMIENTO DE CUENTAS                         *
000270******************************************************************
000280*                 B I T A C O R A   D E   C A M B I O S          *
000290******************************************************************
000300* 20/02/2024 LPOR 341211  VERSION INICIAL DEL PROGRAMA.          *CH341211
000310* 01/03/2024 LPOR 341216  SE AGREGA VALIDACION DE QUE LA CUENTA  *CH341216
000320*                         A CONGELAR/CERRAR EXISTA ANTES DE      *CH341216
000330*                         APLICAR LA ACCION.                     *CH341216
000340* 15/03/2024 LPOR 341223  SE AGREGA DISPLAY DE CONFIRMACION AL   *CH341223
000350*                         OPERADOR CON EL RESULTADO DE LA CORRIDA*CH341223
000360* 09/11/2024 MRIV 341290  EL NUMERO DE CUENTA YA NO SE TOMA DE   *CH341290
000370*                         LA TARJETA DE PARAMETROS: SE GENERA    *CH341290
000380*                         COMO 'ACC' + EL ACCOUNT-ID RELLENO A   *CH341290
000390*                         10 DIGITOS, Y EL SALDO INICIAL SIEMPRE *CH341290
000400*                         QUEDA EN CERO. YA NO SE RECIBE SALDO   *CH341290
000410*                         INICIAL POR PARAMETRO.                 *CH341290
000420* 09/11/2024 MRIV 341291  LA BUSQUEDA DE CUENTA PARA CONGELAR,   *CH341291
000430*                         CERRAR O CONSULTAR AHORA ACEPTA        *CH341291
000440*                         ACCOUNT-ID O ACCOUNT-NUMBER, CON       *CH341291
000450*                         VALIDACION DE FORMATO PREVIA DEL       *CH341291
000460*                         NUMERO DE CUENTA RECIBIDO.             *CH341291
000470* 02/12/2024 JCAB 341305  AUDITORIA DETECTO QUE LAS CUENTAS      *CH341305
000480*                         DADAS DE ALTA O CONGELADAS/CERRADAS    *CH341305
000490*                         POR ESTE PROGRAMA NUNCA LLEGABAN A     *CH341305
000500*                         CTAMTH, PORQUE SE ESCRIBIAN EN UN      *CH341305
000510*                         MAESTRO NUEVO (CTAMTS) QUE NINGUN      *CH341305
000520*                         OTRO PROGRAMA LEE. SE ELIMINA CTAMTS   *CH341305
000530*                         Y SE REESCRIBE CTAMTH EN EL MISMO      *CH341305
000540*                         ARCHIVO, IGUAL QUE LO HACE CTAPOST     *CH341305
000550*                         CON EL MAESTRO DE CUENTAS.             *CH341305
000560******************************************************************
000570 IDENTIFICATION DIVISION.                                         
000580 PROGRAM-ID.    CTAMANT.                                          
000590 AUTHOR.        LUCIA PORTILLO.                                   
000600 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA CENTRAL.         
000610 DATE-WRITTEN.  20/02/2024.                                       
000620 DATE-COMPILED.                                                   
000630 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.      
000640                                                                  
000650 ENVIRONMENT DIVISION.                                            
000660 CONFIGURATION SECTION.                                           
000670 SOURCE-COMPUTER. IBM-370.                                        
000680 OBJECT-COMPUTER. IBM-370.                                        
000690 SPECIAL-NAMES.                                                   
000700     C01 IS TOP-OF-FORM                                           
000710     CURRENCY SIGN IS 'Q' WITH PICTURE SYMBOL 'Q'.                
000720                                                                  
000730 INPUT-OUTPUT SECTION.                                            
000740 FILE-CONTROL.                                                    
000750    SELECT CTAMTH  ASSIGN   TO CTAMTH                             
000760           FILE STATUS      IS FS-CTAMTH.                         
000770                                                                  
000780 DATA DIVISION.                                                   
000790 FILE SECTION.                                                    
000800*   MAESTRO DE CUENTAS (ENTRADA Y SALIDA - SE CARGA A MEMORIA,    
000810*   SE CIERRA, Y SE REABRE EN OUTPUT PARA REESCRIBIRLO, IGUAL     
000820*   QUE CTAPOST CON EL MAESTRO DE CUENTAS).                       
000830 FD  CTAMTH.                                                      
000840    COPY CTAMTH.                                                  
000850                                                                  
000860 WORKING-STORAGE SECTION.                                         
000870 01  WKS-FS-STATUS.                                               
000880    02  FS-CTAMTH                    PIC 9(02) VALUE ZEROS.       
000890     02  PROGRAMA                      PIC X(08) VALUE 'CTAMANT'. 
000900     02  ARCHIVO                       PIC X(08) VALUE SPACES.    
000910                                                                  
000920******************************************************************
000930*      TARJETA DE PARAMETROS (SYSIN) - UNA ACCION POR CORRIDA    *
000940******************************************************************
000950 01  WKS-TARJETA-PARM.                                            
000960     02  WKS-PARM-ACCION               PIC X(01).                 
000970         88  PARM-CREAR                    VALUE 'C'.             
000980         88  PARM-CONGELAR                 VALUE 'F'.             
000990         88  PARM-CERRAR                   VALUE 'X'.             
001000         88  PARM-CONSULTAR                VALUE 'I'.             
001010     02  WKS-PARM-ACCOUNT-ID           PIC 9(09).                 
001020     02  WKS-PARM-USER-ID              PIC 9(09).                 
001030     02  WKS-PARM-ACCOUNT-NUMBER       PIC X(13).                 
001040     02  WKS-PARM-ACCOUNT-TYPE         PIC X(08).                 
001050     02  WKS-PARM-ACCT-NUM-R REDEFINES WKS-PARM-ACCOUNT-NUMBER.   
001060         03  WKS-PARM-ACCT-PFX         PIC X(03).                 
001070         03  WKS-PARM-ACCT-DIG         PIC X(10).                 
001080                                                                  
001090 01  WKS-FLAGS.                                                   
001100     02  WKS-FIN-CTAMTH                PIC 9(01) COMP VALUE 0.    
001110         88  FIN-CTAMTH                        VALUE 1.           
001120     02  WKS-CUENTA-APLICADA           PIC 9(01) COMP VALUE 0.    
001130         88  ACCION-APLICADA                    VALUE 1.          
001140     02  WKS-MAX-ID-ENCONTRADO         PIC 9(01) COMP VALUE 0.    
001150     02  WKS-FORMATO-CTA-OK            PIC 9(01) COMP VALUE 0.    
001160         88  FORMATO-CTA-VALIDA               VALUE 1.            
001170                                                                  
001180 01  WKS-CONTADORES.                                              
001190     02  WKS-REGISTROS-LEIDOS          PIC 9(07) COMP VALUE 0.    
001200     02  WKS-REGISTROS-ESCRITOS        PIC 9(07) COMP VALUE 0.    
001210                                                                  
001220*   MAYOR ACCOUNT-ID VISTO EN EL MAESTRO DURANTE LA CARGA A       
001230*   MEMORIA (CONTADOR SUELTO, NO PERTENECE A NINGUN REGISTRO -    
001240*   SE DECLARA A NIVEL 77, SIRVE PARA ASIGNAR EL SIGUIENTE ID     
001250*   AL DAR DE ALTA UNA CUENTA NUEVA).                             
001260 77  WKS-ULTIMO-ACCOUNT-ID             PIC 9(09) VALUE 0.         
001270                                                                  
001280***************************************************************** 
001290*      ======= MAESTRO DE CUENTAS EN MEMORIA (CTAMTH) =======   * 
001300*   SE CARGA COMPLETO ANTES DE APLICAR LA ACCION Y SE REESCRIBE  *
001310*   COMPLETO AL FINAL (400-REESCRIBIR-MAESTRO-CUENTAS), IGUAL   * 
001320*   QUE CTAPOST, PARA QUE LA ACTUALIZACION QUEDE EN EL MISMO    * 
001330*   ARCHIVO QUE LEEN LOS DEMAS PROGRAMAS DEL LOTE.              * 
001340***************************************************************** 
001350 77  WKS-TABLA-CUENTAS-N           PIC 9(05) COMP VALUE 0.        
001360 01  WKS-TABLA-CUENTAS-AREA.                                      
001370     02  WKS-TABLA-CUENTAS OCCURS 1 TO 99999 TIMES                
001380            DEPENDING ON WKS-TABLA-CUENTAS-N                      
001390            INDEXED BY IDX-CTA.                                   
001400         03  WKS-CTA-ID-TB        PIC 9(09).                      
001410         03  WKS-CTA-USER-TB      PIC 9(09).                      
001420         03  WKS-CTA-NUM-TB       PIC X(13).                      
001430         03  WKS-CTA-NUM-TB-R REDEFINES WKS-CTA-NUM-TB.           
001440             04  WKS-CTA-NUM-PFX-TB   PIC X(03).                  
001450             04  WKS-CTA-NUM-DIG-TB   PIC 9(10).                  
001460         03  WKS-CTA-TIPO-TB      PIC X(08).                      
001470         03  WKS-CTA-SALDO-TB     PIC S9(13)V99.                  
001480         03  WKS-CTA-STATUS-TB    PIC X(06).                      
001490         03  WKS-CTA-CREAT-TB     PIC X(26).                      
001500         03  WKS-CTA-UPD-TB       PIC X(26).                      
001510                                                                  
001520 01  WKS-FECHA-SIS                     PIC 9(08) VALUE ZEROS.     
001530 01  WKS-FECHA-SIS-R REDEFINES WKS-FECHA-SIS.                     
001540     02  WKS-FS-ANIO                   PIC 9(04).                 
001550     02  WKS-FS-MES                    PIC 9(02).                 
001560     02  WKS-FS-DIA                    PIC 9(02).                 
001570 01  WKS-HORA-SIS                      PIC 9(08) VALUE ZEROS.     
001580 01  WKS-HORA-SIS-R REDEFINES WKS-HORA-SIS.                       
001590     02  WKS-HS-HOR                    PIC 9(02).                 
001600     02  WKS-HS-MIN                    PIC 9(02).                 
001610     02  WKS-HS-SEG                    PIC 9(02).                 
001620     02  WKS-HS-CEN                    PIC 9(02).                 
001630 01  WKS-TIMESTAMP-ACTUAL              PIC X(26) VALUE SPACES.    
001640                                                                  
001650 01  WKS-MENSAJE-OPERADOR              PIC X(80) VALUE SPACES.    
001660                                                                  
001670******************************************************************
001680 PROCEDURE DIVISION.                                              
001690******************************************************************
001700 000-SECCION-PRINCIPAL SECTION.                                   
001710     PERFORM 100-APERTURA-ARCHIVOS                                
001720     PERFORM 200-CARGAR-MAESTRO-CUENTAS                           
001730     IF PARM-CREAR AND NOT ACCION-APLICADA                        
001740        PERFORM 300-ALTA-CUENTA-NUEVA                             
001750     END-IF                                                       
001760     PERFORM 400-REESCRIBIR-MAESTRO-CUENTAS                       
001770     PERFORM 800-MENSAJE-FINAL                                    
001780     PERFORM 900-CIERRE THRU 900-CIERRE-E                         
001790     STOP RUN.                                                    
001800 000-SECCION-PRINCIPAL-E. EXIT.                                   
001810                                                                  
001820 100-APERTURA-ARCHIVOS SECTION.                                   
001830     ACCEPT WKS-TARJETA-PARM FROM SYSIN                           
001840     IF WKS-PARM-ACCOUNT-NUMBER NOT = SPACES                      
001850        PERFORM 220-VALIDAR-FORMATO-CUENTA THRU                   
001860                220-VALIDAR-FORMATO-CUENTA-E                      
001870        IF NOT FORMATO-CTA-VALIDA                                 
001880           DISPLAY 'CTAMANT: *** NUMERO DE CUENTA '               
001890                   WKS-PARM-ACCOUNT-NUMBER                        
001900                   ' MAL FORMADO, SE IGNORA EN LA BUSQUEDA ***'   
001910              UPON CONSOLE                                        
001920           MOVE SPACES TO WKS-PARM-ACCOUNT-NUMBER                 
001930        END-IF                                                    
001940     END-IF                                                       
001950     OPEN INPUT  CTAMTH                                           
001960     IF FS-CTAMTH NOT = 0 AND NOT = 97                            
001970        MOVE 'CTAMTH' TO ARCHIVO                                  
001980        PERFORM 700-ERROR-ARCHIVO                                 
001990     END-IF.                                                      
002000 100-APERTURA-ARCHIVOS-E. EXIT.                                   
002010                                                                  
002020 *****************************************************************
002030 *      C A R G A   D E L   M A E S T R O   D E   C U E N T A S   
002040 *   SE CARGA COMPLETO A MEMORIA Y, DE PASO, SE APLICA LA ACCION  
002050 *   SOLICITADA A LA CUENTA QUE COINCIDA (SI LA HAY).  EL         
002060 *   REESCRITO DEL MAESTRO OCURRE APARTE, EN 400 (VER ABAJO).     
002070 *****************************************************************
002080 200-CARGAR-MAESTRO-CUENTAS SECTION.                              
002090     READ CTAMTH                                                  
002100          AT END SET FIN-CTAMTH TO TRUE                           
002110     END-READ                                                     
002120     PERFORM 210-CARGAR-UNA-CUENTA                                
002130        UNTIL FIN-CTAMTH                                          
002140     CLOSE CTAMTH.                                                
002150 200-CARGAR-MAESTRO-CUENTAS-E. EXIT.                              
002160                                                                  
002170 210-CARGAR-UNA-CUENTA SECTION.                                   
002180     ADD 1 TO WKS-REGISTROS-LEIDOS                                
002190     IF CTAM-ACCOUNT-ID > WKS-ULTIMO-ACCOUNT-ID                   
002200        MOVE CTAM-ACCOUNT-ID TO WKS-ULTIMO-ACCOUNT-ID             
002210     END-IF                                                       
002220     ADD 1 TO WKS-TABLA-CUENTAS-N                                 
002230     SET IDX-CTA TO WKS-TABLA-CUENTAS-N                           
002240     MOVE CTAM-ACCOUNT-ID     TO WKS-CTA-ID-TB (IDX-CTA)          
002250     MOVE CTAM-USER-ID        TO WKS-CTA-USER-TB (IDX-CTA)        
002260     MOVE CTAM-ACCOUNT-NUMBER TO WKS-CTA-NUM-TB (IDX-CTA)         
002270     MOVE CTAM-ACCOUNT-TYPE   TO WKS-CTA-TIPO-TB (IDX-CTA)        
002280     MOVE CTAM-BALANCE        TO WKS-CTA-SALDO-TB (IDX-CTA)       
002290     MOVE CTAM-STATUS         TO WKS-CTA-STATUS-TB (IDX-CTA)      
002300     MOVE CTAM-CREATED-AT     TO WKS-CTA-CREAT-TB (IDX-CTA)       
002310     MOVE CTAM-UPDATED-AT     TO WKS-CTA-UPD-TB (IDX-CTA)         
002320     IF ((CTAM-ACCOUNT-ID = WKS-PARM-ACCOUNT-ID                   
002330              AND WKS-PARM-ACCOUNT-ID NOT = 0)                    
002340           OR (CTAM-ACCOUNT-NUMBER = WKS-PARM-ACCOUNT-NUMBER      
002350              AND WKS-PARM-ACCOUNT-NUMBER NOT = SPACES))          
002360           AND NOT PARM-CREAR                                     
002370        PERFORM 215-APLICAR-ACCION-EXISTENTE                      
002380     END-IF                                                       
002390     READ CTAMTH                                                  
002400          AT END SET FIN-CTAMTH TO TRUE                           
002410     END-READ.                                                    
002420 210-CARGAR-UNA-CUENTA-E. EXIT.                                   
002430                                                                  
002440 215-APLICAR-ACCION-EXISTENTE SECTION.                            
002450     PERFORM 050-OBTENER-TIMESTAMP                                
002460     EVALUATE TRUE                                                
002470        WHEN PARM-CONGELAR                                        
002480             MOVE 'FROZEN' TO WKS-CTA-STATUS-TB (IDX-CTA)         
002490             MOVE WKS-TIMESTAMP-ACTUAL                            
002500                           TO WKS-CTA-UPD-TB (IDX-CTA)            
002510             SET ACCION-APLICADA TO TRUE                          
002520        WHEN PARM-CERRAR                                          
002530             MOVE 'CLOSED' TO WKS-CTA-STATUS-TB (IDX-CTA)         
002540             MOVE WKS-TIMESTAMP-ACTUAL                            
002550                           TO WKS-CTA-UPD-TB (IDX-CTA)            
002560             SET ACCION-APLICADA TO TRUE                          
002570        WHEN PARM-CONSULTAR                                       
002580             DISPLAY 'CONSULTA - CUENTA: '                        
002590                     WKS-CTA-ID-TB (IDX-CTA)                      
002600                     ' SALDO: ' WKS-CTA-SALDO-TB (IDX-CTA)        
002610                     ' ESTADO: ' WKS-CTA-STATUS-TB (IDX-CTA)      
002620                UPON CONSOLE                                      
002630             SET ACCION-APLICADA TO TRUE                          
002640     END-EVALUATE.                                                
002650 215-APLICAR-ACCION-EXISTENTE-E. EXIT.                            
002660                                                                  
002670 *****************************************************************
002680 *   VALIDA EL FORMATO DEL NUMERO DE CUENTA RECIBIDO EN LA        
002690 *   TARJETA DE PARAMETROS: DEBE SER EXACTAMENTE 'ACC' SEGUIDO    
002700 *   DE 10 DIGITOS NUMERICOS.                                     
002710 *****************************************************************
002720 220-VALIDAR-FORMATO-CUENTA SECTION.                              
002730     MOVE 0 TO WKS-FORMATO-CTA-OK                                 
002740     IF WKS-PARM-ACCT-PFX = 'ACC'                                 
002750           AND WKS-PARM-ACCT-DIG IS NUMERIC                       
002760        MOVE 1 TO WKS-FORMATO-CTA-OK                              
002770     END-IF.                                                      
002780 220-VALIDAR-FORMATO-CUENTA-E. EXIT.                              
002790                                                                  
002800 *****************************************************************
002810 *                A L T A   D E   C U E N T A   N U E V A         
002820 *****************************************************************
002830 300-ALTA-CUENTA-NUEVA SECTION.                                   
002840     PERFORM 050-OBTENER-TIMESTAMP                                
002850     ADD 1 TO WKS-ULTIMO-ACCOUNT-ID                               
002860     ADD 1 TO WKS-TABLA-CUENTAS-N                                 
002870     SET IDX-CTA TO WKS-TABLA-CUENTAS-N                           
002880     MOVE WKS-ULTIMO-ACCOUNT-ID  TO WKS-CTA-ID-TB (IDX-CTA)       
002890     MOVE WKS-PARM-USER-ID       TO WKS-CTA-USER-TB (IDX-CTA)     
002900 *    NUMERO DE CUENTA GENERADO: 'ACC' + 10 DIGITOS DEL           
002910 *    ACCOUNT-ID, RELLENADO CON CEROS (NO SE CONFIA EN EL         
002920 *    VALOR QUE VENGA EN LA TARJETA DE PARAMETROS).               
002930     MOVE 'ACC'                  TO WKS-CTA-NUM-PFX-TB (IDX-CTA)  
002940     MOVE WKS-ULTIMO-ACCOUNT-ID  TO WKS-CTA-NUM-DIG-TB (IDX-CTA)  
002950     MOVE WKS-PARM-ACCOUNT-TYPE  TO WKS-CTA-TIPO-TB (IDX-CTA)     
002960     MOVE ZEROS                  TO WKS-CTA-SALDO-TB (IDX-CTA)    
002970     MOVE 'ACTIVE'               TO WKS-CTA-STATUS-TB (IDX-CTA)   
002980     MOVE WKS-TIMESTAMP-ACTUAL   TO WKS-CTA-CREAT-TB (IDX-CTA)    
002990     MOVE WKS-TIMESTAMP-ACTUAL   TO WKS-CTA-UPD-TB (IDX-CTA)      
003000     SET ACCION-APLICADA TO TRUE.                                 
003010 300-ALTA-CUENTA-NUEVA-E. EXIT.                                   
003020                                                                  
003030 *****************************************************************
003040 050-OBTENER-TIMESTAMP SECTION.                                   
003050     ACCEPT WKS-FECHA-SIS FROM DATE YYYYMMDD                      
003060     ACCEPT WKS-HORA-SIS  FROM TIME                               
003070     STRING WKS-FS-ANIO   DELIMITED BY SIZE                       
003080            '-'           DELIMITED BY SIZE                       
003090            WKS-FS-MES    DELIMITED BY SIZE                       
003100            '-'           DELIMITED BY SIZE                       
003110            WKS-FS-DIA    DELIMITED BY SIZE                       
003120            '-'           DELIMITED BY SIZE                       
003130            WKS-HS-HOR    DELIMITED BY SIZE                       
003140            '.'           DELIMITED BY SIZE                       
003150            WKS-HS-MIN    DELIMITED BY SIZE                       
003160            '.'           DELIMITED BY SIZE                       
003170            WKS-HS-SEG    DELIMITED BY SIZE                       
003180            '.'           DELIMITED BY SIZE                       
003190            WKS-HS-CEN    DELIMITED BY SIZE                       
003200            '0000'        DELIMITED BY SIZE                       
003210        INTO WKS-TIMESTAMP-ACTUAL.                                
003220 050-OBTENER-TIMESTAMP-E. EXIT.                                   
003230                                                                  
003240 *****************************************************************
003250 800-MENSAJE-FINAL SECTION.                                       
003260     MOVE SPACES TO WKS-MENSAJE-OPERADOR                          
003270     IF ACCION-APLICADA OR PARM-CONSULTAR                         
003280        STRING 'CTAMANT: ACCION ' DELIMITED BY SIZE               
003290               WKS-PARM-ACCION    DELIMITED BY SIZE               
003300               ' APLICADA. LEIDOS=' DELIMITED BY SIZE             
003310               WKS-REGISTROS-LEIDOS DELIMITED BY SIZE             
003320               ' ESCRITOS='         DELIMITED BY SIZE             
003330               WKS-REGISTROS-ESCRITOS DELIMITED BY SIZE           
003340           INTO WKS-MENSAJE-OPERADOR                              
003350     ELSE                                                         
003360        STRING 'CTAMANT: *** CUENTA ' DELIMITED BY SIZE           
003370               WKS-PARM-ACCOUNT-ID    DELIMITED BY SIZE           
003380               ' NO ENCONTRADA, NO SE APLICO NINGUNA ACCION ***'  
003390                  DELIMITED BY SIZE                               
003400           INTO WKS-MENSAJE-OPERADOR                              
003410     END-IF                                                       
003420     DISPLAY WKS-MENSAJE-OPERADOR UPON CONSOLE.                   
003430 800-MENSAJE-FINAL-E. EXIT.                                       
003440                                                                  
003450 *****************************************************************
003460 *    R E E S C R I T U R A   D E L   M A E S T R O   D E         
003470 *    C U E N T A S   (MISMO ARCHIVO, VER NOTA DE CABECERA)       
003480 *****************************************************************
003490 400-REESCRIBIR-MAESTRO-CUENTAS SECTION.                          
003500     CLOSE CTAMTH                                                 
003510     OPEN OUTPUT CTAMTH                                           
003520     IF FS-CTAMTH NOT = 0 AND NOT = 97                            
003530        MOVE 'CTAMTH' TO ARCHIVO                                  
003540        PERFORM 700-ERROR-ARCHIVO                                 
003550     END-IF                                                       
003560     SET IDX-CTA TO 1                                             
003570     PERFORM 410-GRABAR-UNA-CUENTA                                
003580        UNTIL IDX-CTA > WKS-TABLA-CUENTAS-N.                      
003590 400-REESCRIBIR-MAESTRO-CUENTAS-E. EXIT.                          
003600                                                                  
003610 410-GRABAR-UNA-CUENTA SECTION.                                   
003620     MOVE WKS-CTA-ID-TB (IDX-CTA)    TO CTAM-ACCOUNT-ID           
003630     MOVE WKS-CTA-USER-TB (IDX-CTA)  TO CTAM-USER-ID              
003640     MOVE WKS-CTA-NUM-TB (IDX-CTA)   TO CTAM-ACCOUNT-NUMBER       
003650     MOVE WKS-CTA-TIPO-TB (IDX-CTA)  TO CTAM-ACCOUNT-TYPE         
003660     MOVE WKS-CTA-SALDO-TB (IDX-CTA) TO CTAM-BALANCE              
003670     MOVE WKS-CTA-STATUS-TB (IDX-CTA) TO CTAM-STATUS              
003680     MOVE WKS-CTA-CREAT-TB (IDX-CTA) TO CTAM-CREATED-AT           
003690     MOVE WKS-CTA-UPD-TB (IDX-CTA)   TO CTAM-UPDATED-AT           
003700     WRITE REG-CTAMTH                                             
003710     ADD 1 TO WKS-REGISTROS-ESCRITOS                              
003720     SET IDX-CTA UP BY 1.                                         
003730 410-GRABAR-UNA-CUENTA-E. EXIT.                                   
003740                                                                  
003750 *****************************************************************
003760 700-ERROR-ARCHIVO SECTION.                                       
003770     DISPLAY '****************************************'           
003780             UPON CONSOLE                                         
003790     DISPLAY '  ERROR AL ABRIR ARCHIVO: ' ARCHIVO                 
003800             UPON CONSOLE                                         
003810     DISPLAY '****************************************'           
003820             UPON CONSOLE                                         
003830     MOVE 91 TO RETURN-CODE                                       
003840     PERFORM 900-CIERRE                                           
003850     STOP RUN.                                                    
003860 700-ERROR-ARCHIVO-E. EXIT.                                       
003870                                                                  
003880 900-CIERRE SECTION.                                              
003890     CLOSE CTAMTH.                                                
003900 900-CIERRE-E. EXIT.                                              
