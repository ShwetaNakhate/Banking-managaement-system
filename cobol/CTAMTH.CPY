000100******************************************************************
000200*               C T A M T H   -   M A E S T R O                 * 
000300*               M A E S T R O   D E   C U E N T A S              *
000400******************************************************************
000500* FECHA       : 14/02/2024                                       *
000600* PROGRAMADOR : LUCIA PORTILLO (LPOR)                            *
000700* APLICACION  : CUENTAS Y TRANSACCIONES                          *
000800* COPYLIB     : CTAMTH                                           *
000900* DESCRIPCION : LAYOUT DEL MAESTRO DE CUENTAS (CTAMTH). CADA     *
001000*             : REGISTRO REPRESENTA UNA CUENTA DE AHORRO,        *
001100*             : CORRIENTE O EMPRESARIAL PROPIEDAD DE UN CLIENTE  *
001200*             : DEL MAESTRO DE USUARIOS (USRMTH).                *
001300* ARCHIVOS    : CTAMTH (SECUENCIAL, ASCENDENTE POR CTAM-ACCT-ID) *
001400* BPM/RATIONAL: 341205                                           *
001500******************************************************************
001600 01  REG-CTAMTH.                                                  
001700     05  CTAM-LLAVE.                                              
001800         10  CTAM-ACCOUNT-ID         PIC 9(09).                   
001900     05  CTAM-DATOS.                                              
002000         10  CTAM-USER-ID            PIC 9(09).                   
002100         10  CTAM-ACCOUNT-NUMBER     PIC X(13).                   
002200         10  CTAM-ACCT-NUM-R REDEFINES CTAM-ACCOUNT-NUMBER.       
002300             15  CTAM-ACCT-NUM-PFX   PIC X(03).                   
002400             15  CTAM-ACCT-NUM-DIG   PIC 9(10).                   
002500         10  CTAM-ACCOUNT-TYPE       PIC X(08).                   
002600             88  CTAM-TIPO-AHORRO          VALUE 'SAVINGS '.      
002700             88  CTAM-TIPO-CORRIENTE       VALUE 'CHECKING'.      
002800             88  CTAM-TIPO-EMPRESA         VALUE 'BUSINESS'.      
002900         10  CTAM-BALANCE            PIC S9(13)V99.               
003000         10  CTAM-STATUS             PIC X(06).                   
003100             88  CTAM-ACTIVA               VALUE 'ACTIVE'.        
003200             88  CTAM-CONGELADA            VALUE 'FROZEN'.        
003300             88  CTAM-CERRADA              VALUE 'CLOSED'.        
003400         10  CTAM-CREATED-AT         PIC X(26).                   
003500         10  CTAM-CREATED-AT-R REDEFINES CTAM-CREATED-AT.         
003600             15  CTAM-CREAT-ANIO     PIC 9(04).                   
003700             15  FILLER              PIC X(01).                   
003800             15  CTAM-CREAT-MES      PIC 9(02).                   
003900             15  FILLER              PIC X(01).                   
004000             15  CTAM-CREAT-DIA      PIC 9(02).                   
004100             15  FILLER              PIC X(01).                   
004200             15  CTAM-CREAT-HOR      PIC 9(02).                   
004300             15  FILLER              PIC X(01).                   
004400             15  CTAM-CREAT-MIN      PIC 9(02).                   
004500             15  FILLER              PIC X(01).                   
004600             15  CTAM-CREAT-SEG      PIC 9(02).                   
004700             15  FILLER              PIC X(01).                   
004800             15  CTAM-CREAT-MCS      PIC 9(06).                   
004900         10  CTAM-UPDATED-AT         PIC X(26).                   
005000         10  CTAM-UPDATED-AT-R REDEFINES CTAM-UPDATED-AT.         
005100             15  CTAM-UPD-ANIO       PIC 9(04).                   
005200             15  FILLER              PIC X(01).                   
005300             15  CTAM-UPD-MES        PIC 9(02).                   
005400             15  FILLER              PIC X(01).                   
005500             15  CTAM-UPD-DIA        PIC 9(02).                   
005600             15  FILLER              PIC X(01).                   
005700             15  CTAM-UPD-HOR        PIC 9(02).                   
005800             15  FILLER              PIC X(01).                   
005900             15  CTAM-UPD-MIN        PIC 9(02).                   
006000             15  FILLER              PIC X(01).                   
006100             15  CTAM-UPD-SEG        PIC 9(02).                   
006200             15  FILLER              PIC X(01).                   
006300             15  CTAM-UPD-MCS        PIC 9(06).                   
006400*--> RELLENO PARA COMPLETAR EL ANCHO DE REGISTRO DEFINIDO         
006500     05  FILLER                      PIC X(01).                   
