000100******************************************************************
000110* FECHA       : 14/02/2024                                       *
000120* PROGRAMADOR : LUCIA PORTILLO (LPOR)                            *
000130* APLICACION  : CUENTAS Y TRANSACCIONES                          *
000140* PROGRAMA    : CTAP1B01                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : MOTOR DE POSTEO DE TRANSACCIONES. LEE EL         *
000170*             : MAESTRO DE CUENTAS (CTAMTH) A MEMORIA, LEE       *
000180*             : SECUENCIALMENTE LAS SOLICITUDES DE TRANSACCION   *
000190*             : (SOLTRX) Y POR CADA UNA APLICA LAS VALIDACIONES  *
000200*             : DE MONTO, EXISTENCIA, ESTADO Y FONDOS SEGUN EL   *
000210*             : TIPO (DEPOSITO / RETIRO / TRANSFERENCIA).        *
000220*             : ESCRIBE EL DIARIO (HISMOV), REESCRIBE EL MAESTRO *
000230*             : DE CUENTAS ACTUALIZADO Y EMITE EL REPORTE DE     *
000240*             : POSTEO CON TOTALES DE CONTROL (REPCTA).          *
000250* ARCHIVOS    : CTAMTH=E/S, SOLTRX=E, HISMOV=S, REPCTA=S(PS)     *
000260* ACCION (ES) : P=POSTEO DE LOTE DE SOLICITUDES                  *
000270* PROGRAMA(S) : NO APLICA                                        *
000280* BPM/RATIONAL: 341210                                           *
000290* NOMBRE      : MOTOR DE POSTEO DE CUENTAS                       *
000300******************************************************************
000310*                 B I T A C O R A   D E   C A M B I O S          *
000320******************************************************************
000330* 14/02/2024 LPOR 341210  VERSION INICIAL DEL PROGRAMA.          *CH341210
000340* 22/02/2024 LPOR 341214  SE AGREGA LISTADO DE SALDOS AL FINAL   *CH341214
000350*                         DEL REPORTE DE POSTEO.                 *CH341214
000360* 05/03/2024 LPOR 341221  SE CORRIGE ORDEN DE VALIDACION EN      *CH341221
000370*                         TRANSFERENCIA (MONTO-EXISTE-ESTADO-    *CH341221
000380*                         FONDOS), SE HABIA VALIDADO FONDOS      *CH341221
000390*                         ANTES QUE ESTADO.                      *CH341221
000400* 18/03/2024 LPOR 341225  SE AGREGA CONTROL CRUZADO LEIDAS =     *CH341225
000410*                         POSTEADAS + RECHAZADAS EN EL RESUMEN.  *CH341225
000420* 09/11/2024 MRIV 341292  SE AGREGA VALIDACION GENERICA DE       *CH341292
000430*                         MONTO (NUMERICO, MAYOR A CERO, TOPE    *CH341292
000440*                         Q10,000,000.00) ANTES DE LOS TOPES     *CH341292
000450*                         PROPIOS DE CADA TIPO DE TRANSACCION.   *CH341292
000460******************************************************************
000470 IDENTIFICATION DIVISION.                                         
000480 PROGRAM-ID.    CTAPOST.                                          
000490 AUTHOR.        LUCIA PORTILLO.                                   
000500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA CENTRAL.         
000510 DATE-WRITTEN.  14/02/2024.                                       
000520 DATE-COMPILED.                                                   
000530 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.      
000540                                                                  
000550 ENVIRONMENT DIVISION.                                            
000560 CONFIGURATION SECTION.                                           
000570 SOURCE-COMPUTER. IBM-370.                                        
000580 OBJECT-COMPUTER. IBM-370.                                        
000590 SPECIAL-NAMES.                                                   
000600     C01 IS TOP-OF-FORM                                           
000610     CURRENCY SIGN IS 'Q' WITH PICTURE SYMBOL 'Q'.                
000620                                                                  
000630 INPUT-OUTPUT SECTION.                                            
000640 FILE-CONTROL.                                                    
000650     SELECT CTAMTH  ASSIGN   TO CTAMTH                            
000660            FILE STATUS      IS FS-CTAMTH.                        
000670                                                                  
000680     SELECT SOLTRX  ASSIGN   TO SOLTRX                            
000690            FILE STATUS      IS FS-SOLTRX.                        
000700                                                                  
000710     SELECT HISMOV  ASSIGN   TO HISMOV                            
000720            FILE STATUS      IS FS-HISMOV.                        
000730                                                                  
000740     SELECT REPCTA  ASSIGN   TO REPCTA                            
000750            ORGANIZATION     IS LINE SEQUENTIAL                   
000760            FILE STATUS      IS FS-REPCTA.                        
000770                                                                  
000780 DATA DIVISION.                                                   
000790 FILE SECTION.                                                    
000800******************************************************************
000810*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000820******************************************************************
000830*   MAESTRO DE CUENTAS.                                           
000840 FD  CTAMTH.                                                      
000850     COPY CTAMTH.                                                 
000860*   ENTRADA DE SOLICITUDES DE TRANSACCION.                        
000870 FD  SOLTRX.                                                      
000880     COPY SOLTRX.                                                 
000890*   DIARIO DE MOVIMIENTOS (SALIDA).                               
000900 FD  HISMOV.                                                      
000910     COPY HISMOV.                                                 
000920*   REPORTE DE POSTEO (SALIDA IMPRESA).                           
000930 FD  REPCTA.                                                      
000940 01  REG-REPCTA                       PIC X(132).                 
000950                                                                  
000960 WORKING-STORAGE SECTION.                                         
000970******************************************************************
000980*           RECURSOS RUTINAS DE FILE STATUS                      *
000990******************************************************************
001000 01  WKS-FS-STATUS.                                               
001010     02  FS-CTAMTH                    PIC 9(02) VALUE ZEROS.      
001020     02  FS-SOLTRX                    PIC 9(02) VALUE ZEROS.      
001030     02  FS-HISMOV                    PIC 9(02) VALUE ZEROS.      
001040     02  FS-REPCTA                    PIC 9(02) VALUE ZEROS.      
001050     02  PROGRAMA                     PIC X(08) VALUE 'CTAPOST'.  
001060     02  ARCHIVO                      PIC X(08) VALUE SPACES.     
001070     02  ACCION                       PIC X(10) VALUE SPACES.     
001080                                                                  
001090******************************************************************
001100*                  PARAMETROS DE CORRIDA (SYSIN)                 *
001110******************************************************************
001120 01  WKS-PARAMETROS.                                              
001130     02  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROS.      
001140     02  WKS-SIG-TRANSACTION-ID       PIC 9(09) VALUE ZEROS.      
001150                                                                  
001160******************************************************************
001170*                     BANDERAS DE CONTROL                        *
001180******************************************************************
001190 01  WKS-FLAGS.                                                   
001200     02  WKS-FIN-SOLTRX               PIC 9(01) COMP VALUE 0.     
001210         88  FIN-SOLTRX                         VALUE 1.          
001220     02  WKS-CUENTA-OK                PIC 9(01) COMP VALUE 0.     
001230         88  CUENTA-ENCONTRADA                   VALUE 1.         
001240     02  WKS-DESTINO-OK               PIC 9(01) COMP VALUE 0.     
001250         88  DESTINO-ENCONTRADO                  VALUE 1.         
001260     02  WKS-MONTO-OK                 PIC 9(01) COMP VALUE 0.     
001270         88  MONTO-VALIDO                        VALUE 1.         
001280                                                                  
001290******************************************************************
001300*                 CONTADORES Y ACUMULADORES                      *
001310******************************************************************
001320 01  WKS-CONTADORES.                                              
001330     02  WKS-TABLA-CUENTAS-N          PIC 9(05) COMP VALUE 0.     
001340     02  WKS-SOLICITUDES-LEIDAS       PIC 9(07) COMP VALUE 0.     
001350     02  WKS-IDX-FROM                 PIC 9(05) COMP VALUE 0.     
001360     02  WKS-IDX-TO                   PIC 9(05) COMP VALUE 0.     
001370     02  WKS-PAGINA-NO                PIC 9(04) COMP VALUE 1.     
001380                                                                  
001390*   RENGLON ACTUAL DE LA PAGINA DEL REPORTE (CONTADOR SUELTO,     
001400*   NO PERTENECE A NINGUN REGISTRO - SE DECLARA A NIVEL 77).      
001410 77  WKS-LINEA-NO                     PIC 9(04) COMP VALUE 0.     
001420 01  WKS-TOTALES-TIPO.                                            
001430     02  WKS-DEP-POSTEADAS            PIC 9(07) COMP VALUE 0.     
001440     02  WKS-DEP-RECHAZADAS           PIC 9(07) COMP VALUE 0.     
001450     02  WKS-DEP-MONTO                PIC S9(13)V99 VALUE 0.      
001460     02  WKS-RET-POSTEADAS            PIC 9(07) COMP VALUE 0.     
001470     02  WKS-RET-RECHAZADAS           PIC 9(07) COMP VALUE 0.     
001480     02  WKS-RET-MONTO                PIC S9(13)V99 VALUE 0.      
001490     02  WKS-TRF-POSTEADAS            PIC 9(07) COMP VALUE 0.     
001500     02  WKS-TRF-RECHAZADAS           PIC 9(07) COMP VALUE 0.     
001510     02  WKS-TRF-MONTO                PIC S9(13)V99 VALUE 0.      
001520     02  WKS-GRAN-POSTEADAS           PIC 9(07) COMP VALUE 0.     
001530     02  WKS-GRAN-RECHAZADAS          PIC 9(07) COMP VALUE 0.     
001540     02  WKS-GRAN-MONTO               PIC S9(13)V99 VALUE 0.      
001550     02  WKS-MOVIMIENTO-NETO          PIC S9(13)V99 VALUE 0.      
001560     02  WKS-TOTAL-SALDOS             PIC S9(13)V99 VALUE 0.      
001570                                                                  
001580******************************************************************
001590*       LIMITES DE MONTO POR TIPO DE TRANSACCION (REGLAS)        *
001600******************************************************************
001610 01  WKS-LIMITES.                                                 
001620     02  WKS-MAX-DEPOSITO             PIC 9(13)V99 VALUE          
001630                                              500000.00.          
001640     02  WKS-MAX-RETIRO               PIC 9(13)V99 VALUE          
001650                                               50000.00.          
001660     02  WKS-MAX-TRANSFER             PIC 9(13)V99 VALUE          
001670                                              100000.00.          
001680     02  WKS-LIMITE-GENERICO          PIC 9(13)V99 VALUE          
001690                                             10000000.00.         
001700                                                                  
001710******************************************************************
001720*       ============ TABLA DE CUENTAS EN MEMORIA ===========     *
001730******************************************************************
001740 01  WKS-TABLA-CUENTAS-AREA.                                      
001750     02  WKS-TABLA-CUENTAS OCCURS 1 TO 99999 TIMES                
001760            DEPENDING ON WKS-TABLA-CUENTAS-N                      
001770            ASCENDING KEY WKS-CTA-ID-TB                           
001780            INDEXED BY IDX-CTA.                                   
001790         03  WKS-CTA-ID-TB            PIC 9(09).                  
001800         03  WKS-CTA-USER-TB          PIC 9(09).                  
001810         03  WKS-CTA-NUM-TB           PIC X(13).                  
001820         03  WKS-CTA-TIPO-TB          PIC X(08).                  
001830         03  WKS-CTA-SALDO-TB         PIC S9(13)V99.              
001840         03  WKS-CTA-STATUS-TB        PIC X(06).                  
001850         03  WKS-CTA-CREAT-TB         PIC X(26).                  
001860         03  WKS-CTA-UPD-TB           PIC X(26).                  
001870                                                                  
001880******************************************************************
001890*                  RELOJ DEL SISTEMA (SELLO DE FECHA)            *
001900******************************************************************
001910 01  WKS-FECHA-SIS                    PIC 9(08) VALUE ZEROS.      
001920 01  WKS-FECHA-SIS-R REDEFINES WKS-FECHA-SIS.                     
001930     02  WKS-FS-ANIO                  PIC 9(04).                  
001940     02  WKS-FS-MES                   PIC 9(02).                  
001950     02  WKS-FS-DIA                   PIC 9(02).                  
001960 01  WKS-HORA-SIS                     PIC 9(08) VALUE ZEROS.      
001970 01  WKS-HORA-SIS-R REDEFINES WKS-HORA-SIS.                       
001980     02  WKS-HS-HOR                   PIC 9(02).                  
001990     02  WKS-HS-MIN                   PIC 9(02).                  
002000     02  WKS-HS-SEG                   PIC 9(02).                  
002010     02  WKS-HS-CEN                   PIC 9(02).                  
002020 01  WKS-TIMESTAMP-ACTUAL              PIC X(26) VALUE SPACES.    
002030 01  WKS-FECHA-CORRIDA-EDIT            PIC 9999/99/99.            
002040                                                                  
002050******************************************************************
002060*                  AREA DE TRABAJO DE LA SOLICITUD               *
002070******************************************************************
002080 01  WKS-SOLICITUD-ACTUAL.                                        
002090     02  WKS-DISPOSICION              PIC X(20) VALUE SPACES.     
002100         88  SOLICITUD-POSTEADA            VALUE 'POSTED'.        
002110     02  WKS-STATUS-JOURNAL           PIC X(09) VALUE SPACES.     
002120                                                                  
002130******************************************************************
002140*                  LINEAS DE REPORTE (REPCTA)                    *
002150******************************************************************
002160 01  WKS-LINEA-CABECERA-1.                                        
002170     02  FILLER                       PIC X(20) VALUE SPACES.     
002180     02  FILLER                       PIC X(33) VALUE             
002190         'BANCO - REPORTE DE POSTEO DE LOTE'.                     
002200     02  FILLER                       PIC X(79) VALUE SPACES.     
002210 01  WKS-LINEA-CABECERA-2.                                        
002220     02  FILLER                       PIC X(11) VALUE             
002230         'FECHA CORR:'.                                           
002240     02  WKS-CAB-FECHA                PIC 9999/99/99.             
002250     02  FILLER                       PIC X(10) VALUE SPACES.     
002260     02  FILLER                       PIC X(08) VALUE 'PROGRAMA'. 
002270     02  FILLER                       PIC X(02) VALUE SPACES.     
002280     02  FILLER                       PIC X(08) VALUE 'CTAPOST'.  
002290     02  FILLER                       PIC X(10) VALUE SPACES.     
002300     02  FILLER                       PIC X(06) VALUE 'PAGINA'.   
002310     02  WKS-CAB-PAGINA               PIC ZZZ9.                   
002320     02  FILLER                       PIC X(63) VALUE SPACES.     
002330 01  WKS-LINEA-SEPARADOR.                                         
002340     02  FILLER                       PIC X(132) VALUE ALL '-'.   
002350 01  WKS-LINEA-TITULOS.                                           
002360     02  FILLER                       PIC X(05) VALUE ' SEQ '.    
002370     02  FILLER                       PIC X(02) VALUE SPACES.     
002380     02  FILLER                       PIC X(10) VALUE 'TIPO'.     
002390     02  FILLER                       PIC X(02) VALUE SPACES.     
002400     02  FILLER                       PIC X(09) VALUE 'DESDE'.    
002410     02  FILLER                       PIC X(02) VALUE SPACES.     
002420     02  FILLER                       PIC X(09) VALUE 'HACIA'.    
002430     02  FILLER                       PIC X(02) VALUE SPACES.     
002440     02  FILLER                       PIC X(15) VALUE 'MONTO'.    
002450     02  FILLER                       PIC X(02) VALUE SPACES.     
002460     02  FILLER                       PIC X(20) VALUE             
002470         'DISPOSICION'.                                           
002480     02  FILLER                       PIC X(54) VALUE SPACES.     
002490                                                                  
002500 01  WKS-LINEA-DETALLE.                                           
002510     02  FILLER                       PIC X(02) VALUE SPACES.     
002520     02  WKS-LD-SEQ                   PIC ZZZZ9.                  
002530     02  FILLER                       PIC X(02) VALUE SPACES.     
002540     02  WKS-LD-TIPO                  PIC X(10).                  
002550     02  FILLER                       PIC X(02) VALUE SPACES.     
002560     02  WKS-LD-DESDE                 PIC Z(8)9.                  
002570     02  FILLER                       PIC X(02) VALUE SPACES.     
002580     02  WKS-LD-HASTA                 PIC Z(8)9.                  
002590     02  FILLER                       PIC X(02) VALUE SPACES.     
002600     02  WKS-LD-MONTO                 PIC Z,ZZZ,ZZZ,ZZ9.99.       
002610     02  FILLER                       PIC X(02) VALUE SPACES.     
002620     02  WKS-LD-DISPOSICION           PIC X(20).                  
002630     02  FILLER                       PIC X(52) VALUE SPACES.     
002640                                                                  
002650 01  WKS-LINEA-RESUMEN-TIPO.                                      
002660     02  FILLER                       PIC X(02) VALUE SPACES.     
002670     02  WKS-LR-TIPO                  PIC X(12).                  
002680     02  FILLER                       PIC X(02) VALUE SPACES.     
002690     02  FILLER                       PIC X(11) VALUE             
002700         'POSTEADAS :'.                                           
002710     02  WKS-LR-POSTEADAS             PIC ZZZ,ZZ9.                
002720     02  FILLER                       PIC X(04) VALUE SPACES.     
002730     02  FILLER                       PIC X(12) VALUE             
002740         'RECHAZADAS :'.                                          
002750     02  WKS-LR-RECHAZADAS            PIC ZZZ,ZZ9.                
002760     02  FILLER                       PIC X(04) VALUE SPACES.     
002770     02  FILLER                       PIC X(13) VALUE             
002780         'MONTO POST. :'.                                         
002790     02  WKS-LR-MONTO                 PIC Z,ZZZ,ZZZ,ZZ9.99.       
002800     02  FILLER                       PIC X(39) VALUE SPACES.     
002810                                                                  
002820 01  WKS-LINEA-SALDO.                                             
002830     02  FILLER                       PIC X(02) VALUE SPACES.     
002840     02  WKS-LS-NUMERO                PIC X(13).                  
002850     02  FILLER                       PIC X(02) VALUE SPACES.     
002860     02  WKS-LS-TIPO                  PIC X(08).                  
002870     02  FILLER                       PIC X(02) VALUE SPACES.     
002880     02  WKS-LS-STATUS                PIC X(06).                  
002890     02  FILLER                       PIC X(02) VALUE SPACES.     
002900     02  WKS-LS-SALDO                 PIC Z,ZZZ,ZZZ,ZZ9.99-.      
002910     02  FILLER                       PIC X(79) VALUE SPACES.     
002920                                                                  
002930 01  WKS-LINEA-NETO.                                              
002940     02  FILLER                       PIC X(02) VALUE SPACES.     
002950     02  FILLER                       PIC X(38) VALUE             
002960         'MOVIMIENTO NETO DE FONDOS DEL BANCO :'.                 
002970     02  WKS-LN-MONTO                 PIC Z,ZZZ,ZZZ,ZZ9.99-.      
002980     02  FILLER                       PIC X(74) VALUE SPACES.     
002990                                                                  
003000 01  WKS-LINEA-TEXTO.                                             
003010     02  WKS-LT-TEXTO                 PIC X(80).                  
003020     02  FILLER                       PIC X(52) VALUE SPACES.     
003030                                                                  
003040******************************************************************
003050 PROCEDURE DIVISION.                                              
003060******************************************************************
003070*               S E C C I O N    P R I N C I P A L               *
003080******************************************************************
003090 000-SECCION-PRINCIPAL SECTION.                                   
003100     PERFORM 100-APERTURA-ARCHIVOS                                
003110     PERFORM 200-CARGAR-MAESTRO-CUENTAS                           
003120     PERFORM 300-PROCESAR-SOLICITUDES UNTIL FIN-SOLTRX            
003130     PERFORM 400-REESCRIBIR-MAESTRO-CUENTAS                       
003140     PERFORM 500-IMPRIMIR-RESUMEN                                 
003150     PERFORM 900-CIERRE THRU 900-CIERRE-E                         
003160     STOP RUN.                                                    
003170 000-SECCION-PRINCIPAL-E. EXIT.                                   
003180                                                                  
003190******************************************************************
003200*          A P E R T U R A   D E   A R C H I V O S               *
003210******************************************************************
003220 100-APERTURA-ARCHIVOS SECTION.                                   
003230     ACCEPT WKS-PARAMETROS FROM SYSIN                             
003240     MOVE WKS-FECHA-CORRIDA   TO WKS-FECHA-CORRIDA-EDIT           
003250     OPEN INPUT  CTAMTH                                           
003260                 SOLTRX                                           
003270          OUTPUT HISMOV                                           
003280                 REPCTA                                           
003290     IF FS-CTAMTH NOT = 0 AND NOT = 97                            
003300        MOVE 'CTAMTH' TO ARCHIVO                                  
003310        PERFORM 700-ERROR-ARCHIVO                                 
003320     END-IF                                                       
003330     IF FS-SOLTRX NOT = 0 AND NOT = 97                            
003340        MOVE 'SOLTRX' TO ARCHIVO                                  
003350        PERFORM 700-ERROR-ARCHIVO                                 
003360     END-IF                                                       
003370     IF FS-HISMOV NOT = 0 AND NOT = 97                            
003380        MOVE 'HISMOV' TO ARCHIVO                                  
003390        PERFORM 700-ERROR-ARCHIVO                                 
003400     END-IF                                                       
003410     IF FS-REPCTA NOT = 0 AND NOT = 97                            
003420        MOVE 'REPCTA' TO ARCHIVO                                  
003430        PERFORM 700-ERROR-ARCHIVO                                 
003440     END-IF.                                                      
003450 100-APERTURA-ARCHIVOS-E. EXIT.                                   
003460                                                                  
003470******************************************************************
003480*      C A R G A   D E L   M A E S T R O   D E   C U E N T A S   *
003490******************************************************************
003500 200-CARGAR-MAESTRO-CUENTAS SECTION.                              
003510     READ CTAMTH                                                  
003520          AT END MOVE 99999999 TO CTAM-ACCOUNT-ID                 
003530     END-READ                                                     
003540     PERFORM 210-CARGAR-UNA-CUENTA                                
003550        UNTIL CTAM-ACCOUNT-ID = 99999999                          
003560     CLOSE CTAMTH.                                                
003570 200-CARGAR-MAESTRO-CUENTAS-E. EXIT.                              
003580                                                                  
003590 210-CARGAR-UNA-CUENTA SECTION.                                   
003600     ADD 1 TO WKS-TABLA-CUENTAS-N                                 
003610     SET IDX-CTA TO WKS-TABLA-CUENTAS-N                           
003620     MOVE CTAM-ACCOUNT-ID   TO WKS-CTA-ID-TB (IDX-CTA)            
003630     MOVE CTAM-USER-ID      TO WKS-CTA-USER-TB (IDX-CTA)          
003640     MOVE CTAM-ACCOUNT-NUMBER TO WKS-CTA-NUM-TB (IDX-CTA)         
003650     MOVE CTAM-ACCOUNT-TYPE TO WKS-CTA-TIPO-TB (IDX-CTA)          
003660     MOVE CTAM-BALANCE      TO WKS-CTA-SALDO-TB (IDX-CTA)         
003670     MOVE CTAM-STATUS       TO WKS-CTA-STATUS-TB (IDX-CTA)        
003680     MOVE CTAM-CREATED-AT   TO WKS-CTA-CREAT-TB (IDX-CTA)         
003690     MOVE CTAM-UPDATED-AT   TO WKS-CTA-UPD-TB (IDX-CTA)           
003700     READ CTAMTH                                                  
003710          AT END MOVE 99999999 TO CTAM-ACCOUNT-ID                 
003720     END-READ.                                                    
003730 210-CARGAR-UNA-CUENTA-E. EXIT.                                   
003740                                                                  
003750******************************************************************
003760*       P R O C E S O   D E   S O L I C I T U D E S              *
003770******************************************************************
003780 300-PROCESAR-SOLICITUDES SECTION.                                
003790     READ SOLTRX                                                  
003800          AT END SET FIN-SOLTRX TO TRUE                           
003810     END-READ                                                     
003820     IF NOT FIN-SOLTRX                                            
003830        ADD 1 TO WKS-SOLICITUDES-LEIDAS                           
003840        PERFORM 310-EVALUAR-SOLICITUD                             
003850        PERFORM 350-ESCRIBIR-JOURNAL                              
003860        PERFORM 360-IMPRIMIR-DETALLE                              
003870     END-IF.                                                      
003880 300-PROCESAR-SOLICITUDES-E. EXIT.                                
003890                                                                  
003900******************************************************************
003910*     D E S P A C H O   P O R   T I P O   D E  S O L I C I T U D *
003920******************************************************************
003930 310-EVALUAR-SOLICITUD SECTION.                                   
003940     MOVE SPACES TO WKS-DISPOSICION                               
003950     EVALUATE SOLT-REQ-TYPE                                       
003960        WHEN 'DEPOSIT'                                            
003970             PERFORM 320-PROCESAR-DEPOSITO                        
003980        WHEN 'WITHDRAWAL'                                         
003990             PERFORM 330-PROCESAR-RETIRO                          
004000        WHEN 'TRANSFER'                                           
004010             PERFORM 340-PROCESAR-TRANSFERENCIA                   
004020        WHEN OTHER                                                
004030             MOVE 'INVALID AMOUNT' TO WKS-DISPOSICION             
004040     END-EVALUATE.                                                
004050 310-EVALUAR-SOLICITUD-E. EXIT.                                   
004060                                                                  
004070******************************************************************
004080*                       D E P O S I T O                          *
004090******************************************************************
004100 320-PROCESAR-DEPOSITO SECTION.                                   
004110     PERFORM 605-VALIDAR-MONTO-SOLICITADO                         
004120     IF NOT MONTO-VALIDO OR SOLT-REQ-AMOUNT > WKS-MAX-DEPOSITO    
004130        MOVE 'INVALID AMOUNT' TO WKS-DISPOSICION                  
004140     ELSE                                                         
004150        PERFORM 610-BUSCAR-CUENTA-FROM                            
004160        IF NOT CUENTA-ENCONTRADA                                  
004170           MOVE 'NO ACCOUNT' TO WKS-DISPOSICION                   
004180        ELSE                                                      
004190           IF WKS-CTA-STATUS-TB (WKS-IDX-FROM) NOT = 'ACTIVE'     
004200              MOVE 'NOT ACTIVE' TO WKS-DISPOSICION                
004210           ELSE                                                   
004220              ADD SOLT-REQ-AMOUNT                                 
004230                 TO WKS-CTA-SALDO-TB (WKS-IDX-FROM)               
004240              PERFORM 050-OBTENER-TIMESTAMP                       
004250              MOVE WKS-TIMESTAMP-ACTUAL                           
004260                 TO WKS-CTA-UPD-TB (WKS-IDX-FROM)                 
004270              MOVE 'POSTED' TO WKS-DISPOSICION                    
004280              ADD 1 TO WKS-DEP-POSTEADAS                          
004290              ADD SOLT-REQ-AMOUNT TO WKS-DEP-MONTO                
004300           END-IF                                                 
004310        END-IF                                                    
004320     END-IF                                                       
004330     IF WKS-DISPOSICION NOT = 'POSTED'                            
004340        ADD 1 TO WKS-DEP-RECHAZADAS                               
004350     END-IF.                                                      
004360 320-PROCESAR-DEPOSITO-E. EXIT.                                   
004370                                                                  
004380******************************************************************
004390*                         R E T I R O                            *
004400******************************************************************
004410 330-PROCESAR-RETIRO SECTION.                                     
004420     PERFORM 605-VALIDAR-MONTO-SOLICITADO                         
004430     IF NOT MONTO-VALIDO OR SOLT-REQ-AMOUNT > WKS-MAX-RETIRO      
004440        MOVE 'INVALID AMOUNT' TO WKS-DISPOSICION                  
004450     ELSE                                                         
004460        PERFORM 610-BUSCAR-CUENTA-FROM                            
004470        IF NOT CUENTA-ENCONTRADA                                  
004480           MOVE 'NO ACCOUNT' TO WKS-DISPOSICION                   
004490        ELSE                                                      
004500           IF WKS-CTA-STATUS-TB (WKS-IDX-FROM) NOT = 'ACTIVE'     
004510              MOVE 'NOT ACTIVE' TO WKS-DISPOSICION                
004520           ELSE                                                   
004530              IF WKS-CTA-SALDO-TB (WKS-IDX-FROM) < SOLT-REQ-AMOUNT
004540                 MOVE 'INSUF FUNDS' TO WKS-DISPOSICION            
004550              ELSE                                                
004560                 SUBTRACT SOLT-REQ-AMOUNT                         
004570                    FROM WKS-CTA-SALDO-TB (WKS-IDX-FROM)          
004580                 PERFORM 050-OBTENER-TIMESTAMP                    
004590                 MOVE WKS-TIMESTAMP-ACTUAL                        
004600                    TO WKS-CTA-UPD-TB (WKS-IDX-FROM)              
004610                 MOVE 'POSTED' TO WKS-DISPOSICION                 
004620                 ADD 1 TO WKS-RET-POSTEADAS                       
004630                 ADD SOLT-REQ-AMOUNT TO WKS-RET-MONTO             
004640              END-IF                                              
004650           END-IF                                                 
004660        END-IF                                                    
004670     END-IF                                                       
004680     IF WKS-DISPOSICION NOT = 'POSTED'                            
004690        ADD 1 TO WKS-RET-RECHAZADAS                               
004700     END-IF.                                                      
004710 330-PROCESAR-RETIRO-E. EXIT.                                     
004720                                                                  
004730******************************************************************
004740*                   T R A N S F E R E N C I A                    *
004750******************************************************************
004760 340-PROCESAR-TRANSFERENCIA SECTION.                              
004770     PERFORM 605-VALIDAR-MONTO-SOLICITADO                         
004780     IF NOT MONTO-VALIDO                                          
004790           OR SOLT-REQ-AMOUNT > WKS-MAX-TRANSFER                  
004800        MOVE 'INVALID AMOUNT' TO WKS-DISPOSICION                  
004810     ELSE                                                         
004820        PERFORM 610-BUSCAR-CUENTA-FROM                            
004830        PERFORM 620-BUSCAR-CUENTA-TO                              
004840        IF (NOT CUENTA-ENCONTRADA) OR (NOT DESTINO-ENCONTRADO)    
004850           MOVE 'NO ACCOUNT' TO WKS-DISPOSICION                   
004860        ELSE                                                      
004870           IF WKS-CTA-STATUS-TB (WKS-IDX-FROM) NOT = 'ACTIVE'     
004880                 OR WKS-CTA-STATUS-TB (WKS-IDX-TO) NOT = 'ACTIVE' 
004890              MOVE 'NOT ACTIVE' TO WKS-DISPOSICION                
004900           ELSE                                                   
004910              IF WKS-CTA-SALDO-TB (WKS-IDX-FROM)                  
004920                    < SOLT-REQ-AMOUNT                             
004930                 MOVE 'INSUF FUNDS' TO WKS-DISPOSICION            
004940              ELSE                                                
004950                 SUBTRACT SOLT-REQ-AMOUNT                         
004960                    FROM WKS-CTA-SALDO-TB (WKS-IDX-FROM)          
004970                 ADD SOLT-REQ-AMOUNT                              
004980                    TO WKS-CTA-SALDO-TB (WKS-IDX-TO)              
004990                 PERFORM 050-OBTENER-TIMESTAMP                    
005000                 MOVE WKS-TIMESTAMP-ACTUAL                        
005010                    TO WKS-CTA-UPD-TB (WKS-IDX-FROM)              
005020                 MOVE WKS-TIMESTAMP-ACTUAL                        
005030                    TO WKS-CTA-UPD-TB (WKS-IDX-TO)                
005040                 MOVE 'POSTED' TO WKS-DISPOSICION                 
005050                 ADD 1 TO WKS-TRF-POSTEADAS                       
005060                 ADD SOLT-REQ-AMOUNT TO WKS-TRF-MONTO             
005070              END-IF                                              
005080           END-IF                                                 
005090        END-IF                                                    
005100     END-IF                                                       
005110     IF WKS-DISPOSICION NOT = 'POSTED'                            
005120        ADD 1 TO WKS-TRF-RECHAZADAS                               
005130     END-IF.                                                      
005140 340-PROCESAR-TRANSFERENCIA-E. EXIT.                              
005150                                                                  
005160******************************************************************
005170*        B U S Q U E D A   D E   C U E N T A S   ( S E A R C H ) *
005180******************************************************************
005190 610-BUSCAR-CUENTA-FROM SECTION.                                  
005200     MOVE 0 TO WKS-CUENTA-OK                                      
005210     SEARCH ALL WKS-TABLA-CUENTAS                                 
005220        AT END MOVE 0 TO WKS-CUENTA-OK                            
005230        WHEN WKS-CTA-ID-TB (IDX-CTA) = SOLT-REQ-FROM-ACCT         
005240             MOVE 1 TO WKS-CUENTA-OK                              
005250             MOVE IDX-CTA TO WKS-IDX-FROM                         
005260     END-SEARCH.                                                  
005270 610-BUSCAR-CUENTA-FROM-E. EXIT.                                  
005280                                                                  
005290 620-BUSCAR-CUENTA-TO SECTION.                                    
005300     MOVE 0 TO WKS-DESTINO-OK                                     
005310     SEARCH ALL WKS-TABLA-CUENTAS                                 
005320        AT END MOVE 0 TO WKS-DESTINO-OK                           
005330        WHEN WKS-CTA-ID-TB (IDX-CTA) = SOLT-REQ-TO-ACCT           
005340             MOVE 1 TO WKS-DESTINO-OK                             
005350             MOVE IDX-CTA TO WKS-IDX-TO                           
005360     END-SEARCH.                                                  
005370 620-BUSCAR-CUENTA-TO-E. EXIT.                                    
005380                                                                  
005390******************************************************************
005400*   REGLA GENERICA DE MONTO ("AMOUNT STRING"): DEBE SER          *
005410*   NUMERICO, MAYOR QUE CERO Y NO MAYOR A Q10,000,000.00. LOS    *
005420*   TOPES POR TIPO DE TRANSACCION (320/330/340) SON MAS          *
005430*   ESTRICTOS Y SE EVALUAN DESPUES DE ESTE FILTRO GENERAL.       *
005440******************************************************************
005450 605-VALIDAR-MONTO-SOLICITADO SECTION.                            
005460     MOVE 0 TO WKS-MONTO-OK                                       
005470     IF SOLT-REQ-AMOUNT IS NUMERIC                                
005480           AND SOLT-REQ-AMOUNT > 0                                
005490           AND SOLT-REQ-AMOUNT NOT > WKS-LIMITE-GENERICO          
005500        MOVE 1 TO WKS-MONTO-OK                                    
005510     END-IF.                                                      
005520 605-VALIDAR-MONTO-SOLICITADO-E. EXIT.                            
005530                                                                  
005540                                                                  
005550******************************************************************
005560*          E S C R I T U R A   D E L   D I A R I O               *
005570******************************************************************
005580 350-ESCRIBIR-JOURNAL SECTION.                                    
005590     ADD 1 TO WKS-SIG-TRANSACTION-ID                              
005600     IF WKS-DISPOSICION = 'POSTED'                                
005610        MOVE 'COMPLETED' TO WKS-STATUS-JOURNAL                    
005620     ELSE                                                         
005630        MOVE 'FAILED'    TO WKS-STATUS-JOURNAL                    
005640     END-IF                                                       
005650     PERFORM 050-OBTENER-TIMESTAMP                                
005660     MOVE WKS-SIG-TRANSACTION-ID    TO HISM-TRANSACTION-ID        
005670     MOVE SOLT-REQ-FROM-ACCT        TO HISM-FROM-ACCOUNT-ID       
005680     IF SOLT-REQ-TYPE = 'TRANSFER'                                
005690        MOVE SOLT-REQ-TO-ACCT       TO HISM-TO-ACCOUNT-ID         
005700     ELSE                                                         
005710        MOVE 0                      TO HISM-TO-ACCOUNT-ID         
005720     END-IF                                                       
005730     MOVE SOLT-REQ-TYPE              TO HISM-TRANSACTION-TYPE     
005740     MOVE SOLT-REQ-AMOUNT             TO HISM-AMOUNT              
005750     MOVE SOLT-REQ-DESCRIPTION        TO HISM-DESCRIPTION         
005760     MOVE WKS-TIMESTAMP-ACTUAL         TO HISM-TRANSACTION-DATE   
005770     MOVE WKS-STATUS-JOURNAL           TO HISM-STATUS             
005780     WRITE REG-HISMOV                                             
005790     IF WKS-DISPOSICION = 'POSTED'                                
005800        ADD 1 TO WKS-GRAN-POSTEADAS                               
005810        ADD SOLT-REQ-AMOUNT TO WKS-GRAN-MONTO                     
005820        EVALUATE SOLT-REQ-TYPE                                    
005830           WHEN 'DEPOSIT'                                         
005840                ADD SOLT-REQ-AMOUNT TO WKS-MOVIMIENTO-NETO        
005850           WHEN 'WITHDRAWAL'                                      
005860                SUBTRACT SOLT-REQ-AMOUNT                          
005870                    FROM WKS-MOVIMIENTO-NETO                      
005880        END-EVALUATE                                              
005890     ELSE                                                         
005900        ADD 1 TO WKS-GRAN-RECHAZADAS                              
005910     END-IF.                                                      
005920 350-ESCRIBIR-JOURNAL-E. EXIT.                                    
005930                                                                  
005940******************************************************************
005950*               D E T A L L E   D E L   R E P O R T E            *
005960******************************************************************
005970 360-IMPRIMIR-DETALLE SECTION.                                    
005980     IF WKS-LINEA-NO = 0                                          
005990        PERFORM 510-IMPRIMIR-CABECERA                             
006000     END-IF                                                       
006010     MOVE WKS-SOLICITUDES-LEIDAS      TO WKS-LD-SEQ               
006020     MOVE SOLT-REQ-TYPE                TO WKS-LD-TIPO             
006030     MOVE SOLT-REQ-FROM-ACCT            TO WKS-LD-DESDE           
006040     IF SOLT-REQ-TYPE = 'TRANSFER'                                
006050        MOVE SOLT-REQ-TO-ACCT           TO WKS-LD-HASTA           
006060     ELSE                                                         
006070        MOVE SPACES                     TO WKS-LD-HASTA           
006080     END-IF                                                       
006090     MOVE SOLT-REQ-AMOUNT                TO WKS-LD-MONTO          
006100     MOVE WKS-DISPOSICION                 TO WKS-LD-DISPOSICION   
006110     MOVE WKS-LINEA-DETALLE                TO REG-REPCTA          
006120     WRITE REG-REPCTA                                             
006130     ADD 1 TO WKS-LINEA-NO                                        
006140     IF WKS-LINEA-NO > 50                                         
006150        MOVE 0 TO WKS-LINEA-NO                                    
006160        ADD 1 TO WKS-PAGINA-NO                                    
006170     END-IF.                                                      
006180 360-IMPRIMIR-DETALLE-E. EXIT.                                    
006190                                                                  
006200 510-IMPRIMIR-CABECERA SECTION.                                   
006210     MOVE WKS-FECHA-CORRIDA-EDIT  TO WKS-CAB-FECHA                
006220     MOVE WKS-PAGINA-NO           TO WKS-CAB-PAGINA               
006230     MOVE WKS-LINEA-CABECERA-1  TO REG-REPCTA  WRITE REG-REPCTA   
006240     MOVE WKS-LINEA-CABECERA-2  TO REG-REPCTA  WRITE REG-REPCTA   
006250     MOVE WKS-LINEA-SEPARADOR   TO REG-REPCTA  WRITE REG-REPCTA   
006260     MOVE WKS-LINEA-TITULOS     TO REG-REPCTA  WRITE REG-REPCTA   
006270     MOVE WKS-LINEA-SEPARADOR   TO REG-REPCTA  WRITE REG-REPCTA.  
006280 510-IMPRIMIR-CABECERA-E. EXIT.                                   
006290                                                                  
006300******************************************************************
006310*    R E E S C R I T U R A   D E L   M A E S T R O C U E N T A S *
006320******************************************************************
006330 400-REESCRIBIR-MAESTRO-CUENTAS SECTION.                          
006340     CLOSE CTAMTH                                                 
006350     OPEN OUTPUT CTAMTH                                           
006360     IF FS-CTAMTH NOT = 0 AND NOT = 97                            
006370        MOVE 'CTAMTH' TO ARCHIVO                                  
006380        PERFORM 700-ERROR-ARCHIVO                                 
006390     END-IF                                                       
006400     SET IDX-CTA TO 1                                             
006410     PERFORM 410-GRABAR-UNA-CUENTA                                
006420        UNTIL IDX-CTA > WKS-TABLA-CUENTAS-N.                      
006430 400-REESCRIBIR-MAESTRO-CUENTAS-E. EXIT.                          
006440                                                                  
006450 410-GRABAR-UNA-CUENTA SECTION.                                   
006460     MOVE WKS-CTA-ID-TB (IDX-CTA)    TO CTAM-ACCOUNT-ID           
006470     MOVE WKS-CTA-USER-TB (IDX-CTA)  TO CTAM-USER-ID              
006480     MOVE WKS-CTA-NUM-TB (IDX-CTA)   TO CTAM-ACCOUNT-NUMBER       
006490     MOVE WKS-CTA-TIPO-TB (IDX-CTA)  TO CTAM-ACCOUNT-TYPE         
006500     MOVE WKS-CTA-SALDO-TB (IDX-CTA) TO CTAM-BALANCE              
006510     MOVE WKS-CTA-STATUS-TB (IDX-CTA) TO CTAM-STATUS              
006520     MOVE WKS-CTA-CREAT-TB (IDX-CTA) TO CTAM-CREATED-AT           
006530     MOVE WKS-CTA-UPD-TB (IDX-CTA)   TO CTAM-UPDATED-AT           
006540     WRITE REG-CTAMTH                                             
006550     ADD CTAM-BALANCE TO WKS-TOTAL-SALDOS                         
006560     SET IDX-CTA UP BY 1.                                         
006570 410-GRABAR-UNA-CUENTA-E. EXIT.                                   
006580                                                                  
006590******************************************************************
006600*       R E S U M E N   Y   L I S T A D O   D E   S A L D O S    *
006610******************************************************************
006620 500-IMPRIMIR-RESUMEN SECTION.                                    
006630     MOVE SPACES TO WKS-LINEA-TEXTO                               
006640     MOVE '======== R E S U M E N   D E   C O N T R O L ========' 
006650        TO WKS-LT-TEXTO                                           
006660     MOVE WKS-LINEA-TEXTO TO REG-REPCTA  WRITE REG-REPCTA         
006670                                                                  
006680     MOVE 'DEPOSITOS   ' TO WKS-LR-TIPO                           
006690     MOVE WKS-DEP-POSTEADAS  TO WKS-LR-POSTEADAS                  
006700     MOVE WKS-DEP-RECHAZADAS TO WKS-LR-RECHAZADAS                 
006710     MOVE WKS-DEP-MONTO      TO WKS-LR-MONTO                      
006720     MOVE WKS-LINEA-RESUMEN-TIPO TO REG-REPCTA  WRITE REG-REPCTA  
006730                                                                  
006740     MOVE 'RETIROS     ' TO WKS-LR-TIPO                           
006750     MOVE WKS-RET-POSTEADAS  TO WKS-LR-POSTEADAS                  
006760     MOVE WKS-RET-RECHAZADAS TO WKS-LR-RECHAZADAS                 
006770     MOVE WKS-RET-MONTO      TO WKS-LR-MONTO                      
006780     MOVE WKS-LINEA-RESUMEN-TIPO TO REG-REPCTA  WRITE REG-REPCTA  
006790                                                                  
006800     MOVE 'TRANSFER.   ' TO WKS-LR-TIPO                           
006810     MOVE WKS-TRF-POSTEADAS  TO WKS-LR-POSTEADAS                  
006820     MOVE WKS-TRF-RECHAZADAS TO WKS-LR-RECHAZADAS                 
006830     MOVE WKS-TRF-MONTO      TO WKS-LR-MONTO                      
006840     MOVE WKS-LINEA-RESUMEN-TIPO TO REG-REPCTA  WRITE REG-REPCTA  
006850                                                                  
006860     MOVE 'GRAN TOTAL  ' TO WKS-LR-TIPO                           
006870     MOVE WKS-GRAN-POSTEADAS  TO WKS-LR-POSTEADAS                 
006880     MOVE WKS-GRAN-RECHAZADAS TO WKS-LR-RECHAZADAS                
006890     MOVE WKS-GRAN-MONTO      TO WKS-LR-MONTO                     
006900     MOVE WKS-LINEA-RESUMEN-TIPO TO REG-REPCTA  WRITE REG-REPCTA  
006910                                                                  
006920     MOVE SPACES TO WKS-LINEA-TEXTO                               
006930     STRING 'SOLICITUDES LEIDAS = ' DELIMITED BY SIZE             
006940            WKS-SOLICITUDES-LEIDAS  DELIMITED BY SIZE             
006950            '   POSTEADAS + RECHAZADAS = ' DELIMITED BY SIZE      
006960            WKS-GRAN-POSTEADAS      DELIMITED BY SIZE             
006970            ' + '                   DELIMITED BY SIZE             
006980            WKS-GRAN-RECHAZADAS     DELIMITED BY SIZE             
006990        INTO WKS-LT-TEXTO                                         
007000     MOVE WKS-LINEA-TEXTO TO REG-REPCTA  WRITE REG-REPCTA         
007010                                                                  
007020     MOVE WKS-MOVIMIENTO-NETO TO WKS-LN-MONTO                     
007030     MOVE WKS-LINEA-NETO TO REG-REPCTA  WRITE REG-REPCTA          
007040                                                                  
007050     PERFORM 520-LISTAR-SALDOS-CUENTAS.                           
007060 500-IMPRIMIR-RESUMEN-E. EXIT.                                    
007070                                                                  
007080 520-LISTAR-SALDOS-CUENTAS SECTION.                               
007090     MOVE SPACES TO WKS-LINEA-TEXTO                               
007100     MOVE '===== L I S T A D O   D E   S A L D O S ====='         
007110        TO WKS-LT-TEXTO                                           
007120     MOVE WKS-LINEA-TEXTO TO REG-REPCTA  WRITE REG-REPCTA         
007130     SET IDX-CTA TO 1                                             
007140     PERFORM 530-LISTAR-UN-SALDO                                  
007150        UNTIL IDX-CTA > WKS-TABLA-CUENTAS-N                       
007160     MOVE SPACES TO WKS-LINEA-TEXTO                               
007170     STRING 'TOTAL DE TODOS LOS SALDOS = ' DELIMITED BY SIZE      
007180            WKS-TOTAL-SALDOS DELIMITED BY SIZE                    
007190        INTO WKS-LT-TEXTO                                         
007200     MOVE WKS-LINEA-TEXTO TO REG-REPCTA  WRITE REG-REPCTA.        
007210 520-LISTAR-SALDOS-CUENTAS-E. EXIT.                               
007220                                                                  
007230 530-LISTAR-UN-SALDO SECTION.                                     
007240     MOVE WKS-CTA-NUM-TB (IDX-CTA)    TO WKS-LS-NUMERO            
007250     MOVE WKS-CTA-TIPO-TB (IDX-CTA)   TO WKS-LS-TIPO              
007260     MOVE WKS-CTA-STATUS-TB (IDX-CTA) TO WKS-LS-STATUS            
007270     MOVE WKS-CTA-SALDO-TB (IDX-CTA)  TO WKS-LS-SALDO             
007280     MOVE WKS-LINEA-SALDO TO REG-REPCTA                           
007290     WRITE REG-REPCTA                                             
007300     SET IDX-CTA UP BY 1.                                         
007310 530-LISTAR-UN-SALDO-E. EXIT.                                     
007320                                                                  
007330******************************************************************
007340*                  C A L C U L O   D E   S E L L O               *
007350******************************************************************
007360 050-OBTENER-TIMESTAMP SECTION.                                   
007370     ACCEPT WKS-FECHA-SIS FROM DATE YYYYMMDD                      
007380     ACCEPT WKS-HORA-SIS  FROM TIME                               
007390     STRING WKS-FS-ANIO   DELIMITED BY SIZE                       
007400            '-'           DELIMITED BY SIZE                       
007410            WKS-FS-MES    DELIMITED BY SIZE                       
007420            '-'           DELIMITED BY SIZE                       
007430            WKS-FS-DIA    DELIMITED BY SIZE                       
007440            '-'           DELIMITED BY SIZE                       
007450            WKS-HS-HOR    DELIMITED BY SIZE                       
007460            '.'           DELIMITED BY SIZE                       
007470            WKS-HS-MIN    DELIMITED BY SIZE                       
007480            '.'           DELIMITED BY SIZE                       
007490            WKS-HS-SEG    DELIMITED BY SIZE                       
007500            '.'           DELIMITED BY SIZE                       
007510            WKS-HS-CEN    DELIMITED BY SIZE                       
007520            '0000'        DELIMITED BY SIZE                       
007530        INTO WKS-TIMESTAMP-ACTUAL.                                
007540 050-OBTENER-TIMESTAMP-E. EXIT.                                   
007550                                                                  
007560******************************************************************
007570*                E R R O R   D E   A R C H I V O                 *
007580******************************************************************
007590 700-ERROR-ARCHIVO SECTION.                                       
007600     DISPLAY '****************************************'           
007610             UPON CONSOLE                                         
007620     DISPLAY '  ERROR AL ABRIR ARCHIVO: ' ARCHIVO                 
007630             UPON CONSOLE                                         
007640     DISPLAY '****************************************'           
007650             UPON CONSOLE                                         
007660     MOVE 91 TO RETURN-CODE                                       
007670     PERFORM 900-CIERRE                                           
007680     STOP RUN.                                                    
007690 700-ERROR-ARCHIVO-E. EXIT.                                       
007700                                                                  
007710******************************************************************
007720*                        C I E R R E                             *
007730******************************************************************
007740 900-CIERRE SECTION.                                              
007750     CLOSE CTAMTH                                                 
007760     CLOSE SOLTRX                                                 
007770     CLOSE HISMOV                                                 
007780     CLOSE REPCTA.                                                
007790 900-CIERRE-E. EXIT.                                              
