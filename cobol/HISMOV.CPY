000100******************************************************************
000200*               H I S M O V   -   B I T A C O R A                *
000300*          H I S T O R I C O   D E   M O V I M I E N T O S       *
000400******************************************************************
000500* FECHA       : 14/02/2024                                       *
000600* PROGRAMADOR : LUCIA PORTILLO (LPOR)                            *
000700* APLICACION  : CUENTAS Y TRANSACCIONES                          *
000800* COPYLIB     : HISMOV                                           *
000900* DESCRIPCION : LAYOUT DEL DIARIO DE TRANSACCIONES (HISMOV).     *
001000*             : ARCHIVO DE SOLO ESCRITURA, EN ORDEN DE POSTEO.   *
001100*             : SE ESCRIBE UN REGISTRO POR CADA SOLICITUD LEIDA, *
001200*             : HAYA SIDO POSTEADA (HISM-STATUS = COMPLETED) O   *
001300*             : RECHAZADA (HISM-STATUS = FAILED).                *
001400* ARCHIVOS    : HISMOV (SECUENCIAL, EN ORDEN DE POSTEO)          *
001500* BPM/RATIONAL: 341207                                           *
001600******************************************************************
001700 01  REG-HISMOV.                                                  
001800     05  HISM-TRANSACTION-ID         PIC 9(09).                   
001900     05  HISM-FROM-ACCOUNT-ID        PIC 9(09).                   
002000     05  HISM-TO-ACCOUNT-ID          PIC 9(09).                   
002100     05  HISM-TRANSACTION-TYPE       PIC X(10).                   
002200         88  HISM-TIPO-DEPOSITO           VALUE 'DEPOSIT   '.     
002300         88  HISM-TIPO-RETIRO             VALUE 'WITHDRAWAL'.     
002400         88  HISM-TIPO-TRANSFER           VALUE 'TRANSFER  '.     
002500         88  HISM-TIPO-INTERES            VALUE 'INTEREST  '.     
002600     05  HISM-AMOUNT                 PIC S9(13)V99.               
002700     05  HISM-DESCRIPTION             PIC X(50).                  
002800     05  HISM-TRANSACTION-DATE        PIC X(26).                  
002900     05  HISM-TRANSACTION-DATE-R REDEFINES HISM-TRANSACTION-DATE. 
003000         10  HISM-FECHA-ANIO          PIC 9(04).                  
003100         10  FILLER                   PIC X(01).                  
003200         10  HISM-FECHA-MES           PIC 9(02).                  
003300         10  FILLER                   PIC X(01).                  
003400         10  HISM-FECHA-DIA           PIC 9(02).                  
003500         10  FILLER                   PIC X(01).                  
003600         10  HISM-FECHA-HOR           PIC 9(02).                  
003700         10  FILLER                   PIC X(01).                  
003800         10  HISM-FECHA-MIN           PIC 9(02).                  
003900         10  FILLER                   PIC X(01).                  
004000         10  HISM-FECHA-SEG           PIC 9(02).                  
004100         10  FILLER                   PIC X(01).                  
004200         10  HISM-FECHA-MCS           PIC 9(06).                  
004300     05  HISM-STATUS                  PIC X(09).                  
004400         88  HISM-PENDIENTE                VALUE 'PENDING  '.     
004500         88  HISM-COMPLETADA                VALUE 'COMPLETED'.    
004600         88  HISM-FALLIDA                   VALUE 'FAILED   '.    
004700*--> RELLENO PARA COMPLETAR EL ANCHO DE REGISTRO DEFINIDO         
004800     05  FILLER                       PIC X(02).                  
