000100******************************************************************
000200*               S O L R E G   -   E N T R A D A                  *
000300*          S O L I C I T U D E S   D E   R E G I S T R O         *
000400******************************************************************
000500* FECHA       : 14/02/2024                                       *
000600* PROGRAMADOR : LUCIA PORTILLO (LPOR)                            *
000700* APLICACION  : CUENTAS Y TRANSACCIONES                          *
000800* COPYLIB     : SOLREG                                           *
000900* DESCRIPCION : LAYOUT DE CANDIDATOS DE REGISTRO DE CLIENTE      *
001000*             : (SOLREG), ENTRADA DEL VALIDADOR DE ALTAS. EL     *
001100*             : CAMPO SOLR-PASSWORD LLEGA TAL CUAL LO DIGITO EL  *
001200*             : CLIENTE; ESTE PROGRAMA SOLO VALIDA SU FORTALEZA, *
001300*             : NO LO CIFRA (ESO LO HACE OTRA RUTINA FUERA DE    *
001400*             : ESTE PROCESO BATCH).                             *
001500* ARCHIVOS    : SOLREG (SECUENCIAL, EN ORDEN DE LLEGADA)         *
001600* BPM/RATIONAL: 341209                                           *
001700******************************************************************
001800 01  REG-SOLREG.                                                  
001900     05  SOLR-USERNAME                PIC X(20).                  
002000     05  SOLR-USERNAME-R REDEFINES SOLR-USERNAME.                 
002100         10  SOLR-USERNAME-CHAR       PIC X(01) OCCURS 20 TIMES.  
002200     05  SOLR-EMAIL                   PIC X(50).                  
002300     05  SOLR-PASSWORD                PIC X(20).                  
002400     05  SOLR-PASSWORD-R REDEFINES SOLR-PASSWORD.                 
002500         10  SOLR-PASSWORD-CHAR       PIC X(01) OCCURS 20 TIMES.  
002600     05  SOLR-FULL-NAME               PIC X(50).                  
002700     05  SOLR-PHONE                   PIC X(15).                  
002800     05  SOLR-PHONE-R REDEFINES SOLR-PHONE.                       
002900         10  SOLR-PHONE-CHAR          PIC X(01) OCCURS 15 TIMES.  
003000     05  SOLR-ADDRESS                 PIC X(80).                  
003100*--> RELLENO PARA COMPLETAR EL ANCHO DE REGISTRO DEFINIDO         
003200     05  FILLER                       PIC X(02).                  
