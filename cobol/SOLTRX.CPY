000100******************************************************************
000200*               S O L T R X   -   E N T R A D A                  *
000300*        S O L I C I T U D E S   D E   T R A N S A C C I O N     *
000400******************************************************************
000500* FECHA       : 14/02/2024                                       *
000600* PROGRAMADOR : LUCIA PORTILLO (LPOR)                            *
000700* APLICACION  : CUENTAS Y TRANSACCIONES                          *
000800* COPYLIB     : SOLTRX                                           *
000900* DESCRIPCION : LAYOUT DE LA ENTRADA BATCH DE SOLICITUDES DE     *
001000*             : TRANSACCION (SOLTRX). UN REGISTRO POR OPERACION  *
001100*             : SOLICITADA: DEPOSITO, RETIRO O TRANSFERENCIA.    *
001200* ARCHIVOS    : SOLTRX (SECUENCIAL, EN ORDEN DE LLEGADA)         *
001300* BPM/RATIONAL: 341208                                           *
001400******************************************************************
001500 01  REG-SOLTRX.                                                  
001600     05  SOLT-REQ-TYPE                PIC X(10).                  
001700         88  SOLT-ES-DEPOSITO              VALUE 'DEPOSIT   '.    
001800         88  SOLT-ES-RETIRO                VALUE 'WITHDRAWAL'.    
001900         88  SOLT-ES-TRANSFER              VALUE 'TRANSFER  '.    
002000     05  SOLT-REQ-FROM-ACCT           PIC 9(09).                  
002100     05  SOLT-REQ-TO-ACCT             PIC 9(09).                  
002200     05  SOLT-REQ-AMOUNT              PIC 9(13)V99.               
002300     05  SOLT-REQ-AMOUNT-R REDEFINES SOLT-REQ-AMOUNT.             
002400         10  SOLT-AMOUNT-ENTERO       PIC 9(13).                  
002500         10  SOLT-AMOUNT-CENTAVOS     PIC 9(02).                  
002600     05  SOLT-REQ-DESCRIPTION         PIC X(50).                  
002700*--> RELLENO PARA COMPLETAR EL ANCHO DE REGISTRO DEFINIDO         
002800     05  FILLER                       PIC X(01).                  
