000100******************************************************************
000200*               U S R M T H   -   M A E S T R O                  *
000300*               M A E S T R O   D E   U S U A R I O S            *
000400******************************************************************
000500* FECHA       : 14/02/2024                                       *
000600* PROGRAMADOR : LUCIA PORTILLO (LPOR)                            *
000700* APLICACION  : CUENTAS Y TRANSACCIONES                          *
000800* COPYLIB     : USRMTH                                           *
000900* DESCRIPCION : LAYOUT DEL MAESTRO DE USUARIOS (CLIENTES) DEL    *
001000*             : SISTEMA DE CUENTAS. EL CAMPO USRM-PASSWORD-HASH  *
001100*             : SE MANEJA SIEMPRE COMO UN VALOR OPACO; ESTE      *
001200*             : PROGRAMA NO LO INTERPRETA NI LO CALCULA.         *
001300* ARCHIVOS    : USRMTH (SECUENCIAL, ASCENDENTE POR USRM-USER-ID) *
001400* BPM/RATIONAL: 341206                                           *
001500******************************************************************
001600 01  REG-USRMTH.                                                  
001700     05  USRM-LLAVE.                                              
001800         10  USRM-USER-ID            PIC 9(09).                   
001900     05  USRM-DATOS.                                              
002000         10  USRM-USERNAME           PIC X(20).                   
002100         10  USRM-USERNAME-R REDEFINES USRM-USERNAME.             
002200             15  USRM-USERNAME-CHAR  PIC X(01) OCCURS 20 TIMES.   
002300         10  USRM-EMAIL              PIC X(50).                   
002400         10  USRM-PASSWORD-HASH      PIC X(100).                  
002500         10  USRM-FULL-NAME          PIC X(50).                   
002600         10  USRM-PHONE              PIC X(15).                   
002700         10  USRM-ADDRESS            PIC X(80).                   
002800         10  USRM-CREATED-AT         PIC X(26).                   
002900         10  USRM-CREATED-AT-R REDEFINES USRM-CREATED-AT.         
003000             15  USRM-CREAT-ANIO     PIC 9(04).                   
003100             15  FILLER              PIC X(01).                   
003200             15  USRM-CREAT-MES      PIC 9(02).                   
003300             15  FILLER              PIC X(01).                   
003400             15  USRM-CREAT-DIA      PIC 9(02).                   
003500             15  FILLER              PIC X(01).                   
003600             15  USRM-CREAT-HOR      PIC 9(02).                   
003700             15  FILLER              PIC X(01).                   
003800             15  USRM-CREAT-MIN      PIC 9(02).                   
003900             15  FILLER              PIC X(01).                   
004000             15  USRM-CREAT-SEG      PIC 9(02).                   
004100             15  FILLER              PIC X(01).                   
004200             15  USRM-CREAT-MCS      PIC 9(06).                   
004300         10  USRM-UPDATED-AT         PIC X(26).                   
004400         10  USRM-UPDATED-AT-R REDEFINES USRM-UPDATED-AT.         
004500             15  USRM-UPD-ANIO       PIC 9(04).                   
004600             15  FILLER              PIC X(01).                   
004700             15  USRM-UPD-MES        PIC 9(02).                   
004800             15  FILLER              PIC X(01).                   
004900             15  USRM-UPD-DIA        PIC 9(02).                   
005000             15  FILLER              PIC X(01).                   
005100             15  USRM-UPD-HOR        PIC 9(02).                   
005200             15  FILLER              PIC X(01).                   
005300             15  USRM-UPD-MIN        PIC 9(02).                   
005400             15  FILLER              PIC X(01).                   
005500             15  USRM-UPD-SEG        PIC 9(02).                   
005600             15  FILLER              PIC X(01).                   
005700             15  USRM-UPD-MCS        PIC 9(06).                   
005800         10  USRM-ACTIVE-FLAG        PIC X(01).                   
005900             88  USRM-ACTIVO               VALUE 'Y'.             
006000             88  USRM-INACTIVO             VALUE 'N'.             
006100*--> RELLENO PARA COMPLETAR EL ANCHO DE REGISTRO DEFINIDO         
006200     05  FILLER                      PIC X(01) VALUE SPACES.      
