000100******************************************************************
000110* FECHA       : 26/02/2024                                       *
000120* PROGRAMADOR : LUCIA PORTILLO (LPOR)                            *
000130* APLICACION  : CUENTAS Y TRANSACCIONES                          *
000140* PROGRAMA    : USRV1B01                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : VALIDADOR DE SOLICITUDES DE REGISTRO DE CLIENTE  *
000170*             : (SOLREG). VALIDA USUARIO, CORREO, FORTALEZA DE   *
000180*             : CONTRASENA Y TELEFONO, RECHAZA POR LA PRIMERA    *
000190*             : REGLA QUE FALLE, DESCARTA DUPLICADOS CONTRA EL   *
000200*             : MAESTRO DE USUARIOS (USRMTH) Y DA DE ALTA LAS    *
000210*             : SOLICITUDES ACEPTADAS EN EL MISMO MAESTRO        *
000220*             : (USRMTH). EMITE REPORTE DE VALIDACION (REPVAL).  *
000230* ARCHIVOS    : SOLREG=E, USRMTH=E/S, REPVAL=S(PS)               *
000240* ACCION (ES) : V=VALIDACION DE LOTE DE SOLICITUDES DE REGISTRO  *
000250* PROGRAMA(S) : NO APLICA                                        *
000260* BPM/RATIONAL: 341212                                           *
000270* NOMBRE      : VALIDADOR DE REGISTRO DE CLIENTES                *
000280******************************************************************
000290*                 B I T A C O R A   D E   C A M B I O S          *
000300******************************************************************
000310* 26/02/2024 LPOR 341212  VERSION INICIAL DEL PROGRAMA.          *CH341212
000320* 08/03/2024 LPOR 341219  SE AGREGA VALIDACION DE DUPLICADOS DE  *CH341219
000330*                         CORREO ADEMAS DE USUARIO.              *CH341219
000340* 21/03/2024 LPOR 341227  SE CORRIGE CLASE DE CARACTERES         *CH341227
000350*                         PERMITIDOS EN TELEFONO (SE ACEPTABAN   *CH341227
000360*                         LETRAS POR ERROR DE TRANSCRIPCION).    *CH341227
000370* 15/04/2024 LPOR 341235  SE AGREGA REGLA DE CARACTER ESPECIAL   *CH341235
000380*                         A LA VALIDACION DE FORTALEZA DE CLAVE  *CH341235
000390*                         (AUDITORIA DETECTO QUE CLAVES SIN      *CH341235
000400*                         SIMBOLOS PASABAN COMO FUERTES).        *CH341235
000410* 12/11/2024 MRIV 341294  SE QUITA EL RECHAZO DE CORREOS SIN     *CH341294
000420*                         PUNTO EN EL DOMINIO (NO ES REGLA DE    *CH341294
000430*                         NEGOCIO); SE AGREGA VALIDACION DE LA   *CH341294
000440*                         CLASE DE CARACTERES PERMITIDOS EN LA   *CH341294
000450*                         PARTE LOCAL DEL CORREO (ANTES DE LA @).*CH341294
000460* 12/11/2024 MRIV 341295  SE AGREGA LA BARRA VERTICAL (|) AL     *CH341295
000470*                         CATALOGO DE CARACTERES ESPECIALES      *CH341295
000480*                         ACEPTADOS EN LA CLAVE.                 *CH341295
000490* 02/12/2024 JCAB 341306  AUDITORIA DETECTO QUE LOS              *CH341306
000500*                         USUARIOS DADOS DE ALTA POR ESTE        *CH341306
000510*                         PROGRAMA NUNCA LLEGABAN A USRMTH,      *CH341306
000520*                         PORQUE SE ESCRIBIAN EN UN MAESTRO      *CH341306
000530*                         NUEVO (USRMTN) QUE NINGUN OTRO         *CH341306
000540*                         PROGRAMA LEE. SE ELIMINA USRMTN Y SE   *CH341306
000550*                         REESCRIBE USRMTH EN EL MISMO ARCHIVO,  *CH341306
000560*                         IGUAL QUE LO HACE CTAPOST CON EL       *CH341306
000570*                         MAESTRO DE CUENTAS.                    *CH341306
000580******************************************************************
000590 IDENTIFICATION DIVISION.                                         
000600 PROGRAM-ID.    USRVALD.                                          
000610 AUTHOR.        LUCIA PORTILLO.                                   
000620 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA CENTRAL.         
000630 DATE-WRITTEN.  26/02/2024.                                       
000640 DATE-COMPILED.                                                   
000650 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.      
000660                                                                  
000670 ENVIRONMENT DIVISION.                                            
000680 CONFIGURATION SECTION.                                           
000690 SOURCE-COMPUTER. IBM-370.                                        
000700 OBJECT-COMPUTER. IBM-370.                                        
000710 SPECIAL-NAMES.                                                   
000720     C01 IS TOP-OF-FORM                                           
000730     CLASS USUARIO-VALIDO   IS 'A' THRU 'Z', 'a' THRU 'z',        
000740                                '0' THRU '9', '_'                 
000750     CLASS TELEFONO-VALIDO  IS '0' THRU '9', '+', '-', ' ',       
000760                                '(', ')'                          
000770     CLASS LETRA-MAYUSCULA  IS 'A' THRU 'Z'                       
000780     CLASS LETRA-MINUSCULA  IS 'a' THRU 'z'                       
000790     CLASS DIGITO-NUMERICO  IS '0' THRU '9'                       
000800     CLASS CARACTER-ESPECIAL IS '!', '@', '#', '$', '%', '^',     
000810                                 '&', '*', '(', ')', '_', '+',    
000820                                 '=', '-', '[', ']', '{', '}',    
000830                                 ';', ':', '''', '"', ',', '.',   
000840                                 '<', '>', '?', '/', '\', '`',    
000850                                 '~', '|'                         
000860     CLASS CORREO-LOCAL-VALIDO IS 'A' THRU 'Z', 'a' THRU 'z',     
000870                                '0' THRU '9', '+',                
000880                                '_', '.', '-'.                    
000890                                                                  
000900 INPUT-OUTPUT SECTION.                                            
000910 FILE-CONTROL.                                                    
000920     SELECT SOLREG  ASSIGN   TO SOLREG                            
000930            FILE STATUS      IS FS-SOLREG.                        
000940                                                                  
000950     SELECT USRMTH  ASSIGN   TO USRMTH                            
000960            FILE STATUS      IS FS-USRMTH.                        
000970                                                                  
000980     SELECT REPVAL  ASSIGN   TO REPVAL                            
000990            ORGANIZATION     IS LINE SEQUENTIAL                   
001000            FILE STATUS      IS FS-REPVAL.                        
001010                                                                  
001020 DATA DIVISION.                                                   
001030 FILE SECTION.                                                    
001040*   SOLICITUDES DE REGISTRO (ENTRADA).                            
001050 FD  SOLREG.                                                      
001060     COPY SOLREG.                                                 
001070*   MAESTRO DE USUARIOS (ENTRADA Y SALIDA - SE CARGA A MEMORIA,   
001080*   SE CIERRA, Y SE REABRE EN OUTPUT PARA REESCRIBIRLO, IGUAL     
001090*   QUE CTAPOST CON EL MAESTRO DE CUENTAS).                       
001100 FD  USRMTH.                                                      
001110     COPY USRMTH.                                                 
001120*   REPORTE DE VALIDACION (SALIDA IMPRESA).                       
001130 FD  REPVAL.                                                      
001140 01  REG-REPVAL                        PIC X(132).                
001150                                                                  
001160 WORKING-STORAGE SECTION.                                         
001170 01  WKS-FS-STATUS.                                               
001180     02  FS-SOLREG                     PIC 9(02) VALUE ZEROS.     
001190     02  FS-USRMTH                     PIC 9(02) VALUE ZEROS.     
001200     02  FS-REPVAL                     PIC 9(02) VALUE ZEROS.     
001210     02  PROGRAMA                      PIC X(08) VALUE 'USRVALD'. 
001220     02  ARCHIVO                       PIC X(08) VALUE SPACES.    
001230                                                                  
001240 01  WKS-FLAGS.                                                   
001250     02  WKS-FIN-USRMTH                PIC 9(01) COMP VALUE 0.    
001260         88  FIN-USRMTH                        VALUE 1.           
001270     02  WKS-FIN-SOLREG                PIC 9(01) COMP VALUE 0.    
001280         88  FIN-SOLREG                        VALUE 1.           
001290     02  WKS-SOLICITUD-VALIDA          PIC 9(01) COMP VALUE 0.    
001300         88  SOLICITUD-ACEPTADA                VALUE 1.           
001310     02  WKS-DUPLICADO-USER            PIC 9(01) COMP VALUE 0.    
001320         88  USUARIO-DUPLICADO                 VALUE 1.           
001330     02  WKS-DUPLICADO-MAIL            PIC 9(01) COMP VALUE 0.    
001340         88  CORREO-DUPLICADO                  VALUE 1.           
001350                                                                  
001360 01  WKS-CONTADORES.                                              
001370     02  WKS-TABLA-USUARIOS-N          PIC 9(05) COMP VALUE 0.    
001380     02  WKS-SOLICITUDES-LEIDAS        PIC 9(07) COMP VALUE 0.    
001390     02  WKS-TOTAL-ACEPTADAS           PIC 9(07) COMP VALUE 0.    
001400     02  WKS-TOTAL-RECHAZADAS          PIC 9(07) COMP VALUE 0.    
001410     02  WKS-ULTIMO-USER-ID            PIC 9(09)      VALUE 0.    
001420     02  WKS-LARGO-CAMPO               PIC 9(02) COMP VALUE 0.    
001430                                                                  
001440*   SUBINDICE DE USO GENERAL PARA RECORRER LOS CAMPOS CARACTER    
001450*   POR CARACTER DE LA SOLICITUD (USUARIO, CLAVE, TELEFONO,       
001460*   CORREO). CONTADOR SUELTO, NO PERTENECE A NINGUN REGISTRO -    
001470*   SE DECLARA A NIVEL 77.                                        
001480 77  WKS-SUBI                          PIC 9(02) COMP VALUE 0.    
001490                                                                  
001500 01  WKS-RECHAZOS-POR-REGLA.                                      
001510     02  WKS-RCH-USUARIO               PIC 9(07) COMP VALUE 0.    
001520     02  WKS-RCH-CORREO                PIC 9(07) COMP VALUE 0.    
001530     02  WKS-RCH-CLAVE                 PIC 9(07) COMP VALUE 0.    
001540     02  WKS-RCH-TELEFONO              PIC 9(07) COMP VALUE 0.    
001550     02  WKS-RCH-USR-DUP               PIC 9(07) COMP VALUE 0.    
001560     02  WKS-RCH-MAIL-DUP              PIC 9(07) COMP VALUE 0.    
001570                                                                  
001580***************************************************************** 
001590*      MAESTRO DE USUARIOS EN MEMORIA (USRMTH)                    
001600*   SE CARGA COMPLETO ANTES DE VALIDAR LAS SOLICITUDES (SIRVE     
001610*   TAMBIEN PARA EL CHEQUEO DE DUPLICADOS) Y SE REESCRIBE         
001620*   COMPLETO AL FINAL (400-REESCRIBIR-MAESTRO-USUARIOS), IGUAL    
001630*   QUE CTAPOST, PARA QUE LOS REGISTROS ACEPTADOS QUEDEN EN EL    
001640*   MISMO ARCHIVO QUE LEEN LOS DEMAS PROGRAMAS DEL LOTE.          
001650***************************************************************** 
001660 01  WKS-TABLA-USUARIOS-AREA.                                     
001670     02  WKS-TABLA-USUARIOS OCCURS 1 TO 99999 TIMES               
001680            DEPENDING ON WKS-TABLA-USUARIOS-N                     
001690            INDEXED BY IDX-USR.                                   
001700         03  WKS-USR-ID-TB         PIC 9(09).                     
001710         03  WKS-USR-USERNAME-TB   PIC X(20).                     
001720         03  WKS-USR-EMAIL-TB      PIC X(50).                     
001730         03  WKS-USR-PASSWORD-TB   PIC X(100).                    
001740         03  WKS-USR-FULLNAME-TB   PIC X(50).                     
001750         03  WKS-USR-PHONE-TB      PIC X(15).                     
001760         03  WKS-USR-ADDRESS-TB    PIC X(80).                     
001770         03  WKS-USR-CREAT-TB      PIC X(26).                     
001780         03  WKS-USR-UPD-TB        PIC X(26).                     
001790         03  WKS-USR-ACTIVE-TB     PIC X(01).                     
001800                                                                  
001810******************************************************************
001820*              LIMITES DE LAS REGLAS DE VALIDACION               *
001830******************************************************************
001840 01  WKS-LIMITES.                                                 
001850     02  WKS-MIN-USUARIO               PIC 9(02) VALUE 05.        
001860     02  WKS-MAX-USUARIO               PIC 9(02) VALUE 20.        
001870     02  WKS-MIN-CLAVE                 PIC 9(02) VALUE 08.        
001880     02  WKS-MIN-TELEFONO              PIC 9(02) VALUE 10.        
001890     02  WKS-MAX-TELEFONO              PIC 9(02) VALUE 15.        
001900                                                                  
001910******************************************************************
001920*          AREA DE TRABAJO DE LA VALIDACION EN CURSO             *
001930******************************************************************
001940 01  WKS-VALIDACION-ACTUAL.                                       
001950     02  WKS-DISPOSICION               PIC X(20) VALUE SPACES.    
001960     02  WKS-TIENE-MAYUSCULA           PIC 9(01) COMP VALUE 0.    
001970         88  CLAVE-TIENE-MAYUSCULA           VALUE 1.             
001980     02  WKS-TIENE-MINUSCULA           PIC 9(01) COMP VALUE 0.    
001990         88  CLAVE-TIENE-MINUSCULA           VALUE 1.             
002000     02  WKS-TIENE-DIGITO              PIC 9(01) COMP VALUE 0.    
002010         88  CLAVE-TIENE-DIGITO              VALUE 1.             
002020     02  WKS-TIENE-ESPECIAL            PIC 9(01) COMP VALUE 0.    
002030         88  CLAVE-TIENE-ESPECIAL           VALUE 1.              
002040     02  WKS-POSICION-ARROBA           PIC 9(02) COMP VALUE 0.    
002050     02  WKS-CORREO-LOCAL                  PIC X(50) VALUE SPACES.
002060     02  WKS-CORREO-LOCAL-R REDEFINES WKS-CORREO-LOCAL.           
002070         03  WKS-CL-CHAR               PIC X(01) OCCURS 50 TIMES. 
002080     02  WKS-CORREO-DOMINIO            PIC X(50) VALUE SPACES.    
002090                                                                  
002100 01  WKS-FECHA-SIS                     PIC 9(08) VALUE ZEROS.     
002110 01  WKS-FECHA-SIS-R REDEFINES WKS-FECHA-SIS.                     
002120     02  WKS-FS-ANIO                   PIC 9(04).                 
002130     02  WKS-FS-MES                    PIC 9(02).                 
002140     02  WKS-FS-DIA                    PIC 9(02).                 
002150 01  WKS-HORA-SIS                      PIC 9(08) VALUE ZEROS.     
002160 01  WKS-HORA-SIS-R REDEFINES WKS-HORA-SIS.                       
002170     02  WKS-HS-HOR                    PIC 9(02).                 
002180     02  WKS-HS-MIN                    PIC 9(02).                 
002190     02  WKS-HS-SEG                    PIC 9(02).                 
002200     02  WKS-HS-CEN                    PIC 9(02).                 
002210 01  WKS-TIMESTAMP-ACTUAL              PIC X(26) VALUE SPACES.    
002220                                                                  
002230 01  WKS-LINEA-DETALLE-VAL.                                       
002240     02  FILLER                        PIC X(02) VALUE SPACES.    
002250     02  WKS-LDV-SEQ                   PIC ZZZZ9.                 
002260     02  FILLER                        PIC X(02) VALUE SPACES.    
002270     02  WKS-LDV-USUARIO               PIC X(20).                 
002280     02  FILLER                        PIC X(02) VALUE SPACES.    
002290     02  WKS-LDV-CORREO                PIC X(30).                 
002300     02  FILLER                        PIC X(02) VALUE SPACES.    
002310     02  WKS-LDV-DISPOSICION           PIC X(20).                 
002320     02  FILLER                        PIC X(54) VALUE SPACES.    
002330                                                                  
002340******************************************************************
002350 PROCEDURE DIVISION.                                              
002360******************************************************************
002370 000-SECCION-PRINCIPAL SECTION.                                   
002380     PERFORM 100-APERTURA-ARCHIVOS                                
002390     PERFORM 200-CARGAR-MAESTRO-USUARIOS UNTIL FIN-USRMTH         
002400     CLOSE USRMTH                                                 
002410     PERFORM 300-VALIDAR-SOLICITUDES UNTIL FIN-SOLREG             
002420     PERFORM 400-REESCRIBIR-MAESTRO-USUARIOS                      
002430     PERFORM 500-IMPRIMIR-RESUMEN                                 
002440     PERFORM 900-CIERRE THRU 900-CIERRE-E                         
002450     STOP RUN.                                                    
002460 000-SECCION-PRINCIPAL-E. EXIT.                                   
002470                                                                  
002480 100-APERTURA-ARCHIVOS SECTION.                                   
002490     OPEN INPUT  SOLREG                                           
002500                 USRMTH                                           
002510          OUTPUT REPVAL                                           
002520     IF FS-SOLREG NOT = 0 AND NOT = 97                            
002530        MOVE 'SOLREG' TO ARCHIVO                                  
002540        PERFORM 700-ERROR-ARCHIVO                                 
002550     END-IF                                                       
002560     IF FS-USRMTH NOT = 0 AND NOT = 97                            
002570        MOVE 'USRMTH' TO ARCHIVO                                  
002580        PERFORM 700-ERROR-ARCHIVO                                 
002590     END-IF                                                       
002600     IF FS-REPVAL NOT = 0 AND NOT = 97                            
002610        MOVE 'REPVAL' TO ARCHIVO                                  
002620        PERFORM 700-ERROR-ARCHIVO                                 
002630     END-IF.                                                      
002640 100-APERTURA-ARCHIVOS-E. EXIT.                                   
002650                                                                  
002660***************************************************************** 
002670*      C A R G A   D E L   M A E S T R O   D E   U S U A R I O S  
002680*   SE CARGA COMPLETO A MEMORIA (SIRVE DE PASO PARA EL CHEQUEO    
002690*   DE DUPLICADOS). EL REESCRITO OCURRE APARTE, EN 400 (ABAJO).   
002700***************************************************************** 
002710 200-CARGAR-MAESTRO-USUARIOS SECTION.                             
002720     READ USRMTH                                                  
002730          AT END SET FIN-USRMTH TO TRUE                           
002740     END-READ                                                     
002750     IF NOT FIN-USRMTH                                            
002760        ADD 1 TO WKS-TABLA-USUARIOS-N                             
002770        SET IDX-USR TO WKS-TABLA-USUARIOS-N                       
002780        MOVE USRM-USER-ID       TO WKS-USR-ID-TB (IDX-USR)        
002790        MOVE USRM-USERNAME      TO WKS-USR-USERNAME-TB (IDX-USR)  
002800        MOVE USRM-EMAIL         TO WKS-USR-EMAIL-TB (IDX-USR)     
002810        MOVE USRM-PASSWORD-HASH TO WKS-USR-PASSWORD-TB (IDX-USR)  
002820        MOVE USRM-FULL-NAME     TO WKS-USR-FULLNAME-TB (IDX-USR)  
002830        MOVE USRM-PHONE         TO WKS-USR-PHONE-TB (IDX-USR)     
002840        MOVE USRM-ADDRESS       TO WKS-USR-ADDRESS-TB (IDX-USR)   
002850        MOVE USRM-CREATED-AT    TO WKS-USR-CREAT-TB (IDX-USR)     
002860        MOVE USRM-UPDATED-AT    TO WKS-USR-UPD-TB (IDX-USR)       
002870        MOVE USRM-ACTIVE-FLAG   TO WKS-USR-ACTIVE-TB (IDX-USR)    
002880        IF USRM-USER-ID > WKS-ULTIMO-USER-ID                      
002890           MOVE USRM-USER-ID TO WKS-ULTIMO-USER-ID                
002900        END-IF                                                    
002910     END-IF.                                                      
002920 200-CARGAR-MAESTRO-USUARIOS-E. EXIT.                             
002930                                                                  
002940                                                                  
002950******************************************************************
002960*          V A L I D A C I O N   D E   S O L I C I T U D E S     *
002970******************************************************************
002980 300-VALIDAR-SOLICITUDES SECTION.                                 
002990     READ SOLREG                                                  
003000          AT END SET FIN-SOLREG TO TRUE                           
003010     END-READ                                                     
003020     IF NOT FIN-SOLREG                                            
003030        ADD 1 TO WKS-SOLICITUDES-LEIDAS                           
003040        PERFORM 310-VALIDAR-CAMPOS-SOLICITUD                      
003050        IF SOLICITUD-ACEPTADA                                     
003060           PERFORM 350-DAR-DE-ALTA-USUARIO                        
003070           ADD 1 TO WKS-TOTAL-ACEPTADAS                           
003080        ELSE                                                      
003090           ADD 1 TO WKS-TOTAL-RECHAZADAS                          
003100        END-IF                                                    
003110        PERFORM 360-IMPRIMIR-DETALLE-VALIDACION                   
003120     END-IF.                                                      
003130 300-VALIDAR-SOLICITUDES-E. EXIT.                                 
003140                                                                  
003150******************************************************************
003160*  REGLAS EN ORDEN: USUARIO, CORREO, CLAVE, TELEFONO, DUPLICADOS *
003170******************************************************************
003180 310-VALIDAR-CAMPOS-SOLICITUD SECTION.                            
003190     MOVE SPACES TO WKS-DISPOSICION                               
003200     MOVE 1      TO WKS-SOLICITUD-VALIDA                          
003210     PERFORM 311-VALIDAR-USUARIO                                  
003220     IF WKS-DISPOSICION = SPACES                                  
003230        PERFORM 312-VALIDAR-CORREO                                
003240     END-IF                                                       
003250     IF WKS-DISPOSICION = SPACES                                  
003260        PERFORM 313-VALIDAR-CLAVE                                 
003270     END-IF                                                       
003280     IF WKS-DISPOSICION = SPACES                                  
003290        PERFORM 314-VALIDAR-TELEFONO                              
003300     END-IF                                                       
003310     IF WKS-DISPOSICION = SPACES                                  
003320        PERFORM 315-VALIDAR-DUPLICADOS                            
003330     END-IF                                                       
003340     IF WKS-DISPOSICION = SPACES                                  
003350        MOVE 'ACCEPTED' TO WKS-DISPOSICION                        
003360     ELSE                                                         
003370        MOVE 0 TO WKS-SOLICITUD-VALIDA                            
003380     END-IF.                                                      
003390 310-VALIDAR-CAMPOS-SOLICITUD-E. EXIT.                            
003400                                                                  
003410*   REGLA 1 - USUARIO: LARGO 5-20, SOLO ALFANUMERICO Y GUION BAJO.
003420 311-VALIDAR-USUARIO SECTION.                                     
003430     MOVE 0 TO WKS-LARGO-CAMPO                                    
003440     MOVE 1 TO WKS-SUBI                                           
003450     PERFORM 316-CONTAR-LARGO-USUARIO                             
003460        UNTIL WKS-SUBI > 20                                       
003470     IF WKS-LARGO-CAMPO < WKS-MIN-USUARIO                         
003480           OR WKS-LARGO-CAMPO > WKS-MAX-USUARIO                   
003490        MOVE 'INVALID USERNAME' TO WKS-DISPOSICION                
003500        ADD 1 TO WKS-RCH-USUARIO                                  
003510     ELSE                                                         
003520        MOVE 1 TO WKS-SUBI                                        
003530        PERFORM 317-VALIDAR-CLASE-USUARIO                         
003540           UNTIL WKS-SUBI > WKS-LARGO-CAMPO                       
003550     END-IF.                                                      
003560 311-VALIDAR-USUARIO-E. EXIT.                                     
003570                                                                  
003580 316-CONTAR-LARGO-USUARIO SECTION.                                
003590     IF SOLR-USERNAME-CHAR (WKS-SUBI) NOT = SPACE                 
003600        MOVE WKS-SUBI TO WKS-LARGO-CAMPO                          
003610     END-IF                                                       
003620     ADD 1 TO WKS-SUBI.                                           
003630 316-CONTAR-LARGO-USUARIO-E. EXIT.                                
003640                                                                  
003650 317-VALIDAR-CLASE-USUARIO SECTION.                               
003660     IF SOLR-USERNAME-CHAR (WKS-SUBI) IS NOT                      
003670           USUARIO-VALIDO                                         
003680        MOVE 'INVALID USERNAME' TO WKS-DISPOSICION                
003690        ADD 1 TO WKS-RCH-USUARIO                                  
003700     END-IF                                                       
003710     ADD 1 TO WKS-SUBI.                                           
003720 317-VALIDAR-CLASE-USUARIO-E. EXIT.                               
003730                                                                  
003740*   REGLA 2 - CORREO: UNA SOLA @, ALGO ANTES Y ALGO DESPUES.      
003750 312-VALIDAR-CORREO SECTION.                                      
003760     MOVE 0 TO WKS-POSICION-ARROBA                                
003770     INSPECT SOLR-EMAIL TALLYING WKS-POSICION-ARROBA              
003780        FOR ALL '@'                                               
003790     IF WKS-POSICION-ARROBA NOT = 1                               
003800        MOVE 'INVALID EMAIL' TO WKS-DISPOSICION                   
003810        ADD 1 TO WKS-RCH-CORREO                                   
003820     ELSE                                                         
003830        MOVE SPACES TO WKS-CORREO-LOCAL WKS-CORREO-DOMINIO        
003840        UNSTRING SOLR-EMAIL DELIMITED BY '@'                      
003850           INTO WKS-CORREO-LOCAL WKS-CORREO-DOMINIO               
003860        IF WKS-CORREO-LOCAL = SPACES                              
003870              OR WKS-CORREO-DOMINIO = SPACES                      
003880           MOVE 'INVALID EMAIL' TO WKS-DISPOSICION                
003890           ADD 1 TO WKS-RCH-CORREO                                
003900        ELSE                                                      
003910           MOVE 0 TO WKS-LARGO-CAMPO                              
003920           MOVE 1 TO WKS-SUBI                                     
003930           PERFORM 322-CONTAR-LARGO-CORREO-LOCAL                  
003940              UNTIL WKS-SUBI > 50                                 
003950           MOVE 1 TO WKS-SUBI                                     
003960           PERFORM 323-VALIDAR-CLASE-CORREO-LOCAL                 
003970              UNTIL WKS-SUBI > WKS-LARGO-CAMPO                    
003980        END-IF                                                    
003990     END-IF.                                                      
004000 312-VALIDAR-CORREO-E. EXIT.                                      
004010                                                                  
004020*   SUBRUTINA - LARGO REAL DE LA PARTE LOCAL DEL CORREO (ANTES    
004030*   DE LA @), IGNORANDO EL RELLENO DE ESPACIOS A LA DERECHA.      
004040 322-CONTAR-LARGO-CORREO-LOCAL SECTION.                           
004050     IF WKS-CL-CHAR (WKS-SUBI) NOT = SPACE                        
004060        MOVE WKS-SUBI TO WKS-LARGO-CAMPO                          
004070     END-IF                                                       
004080     ADD 1 TO WKS-SUBI.                                           
004090 322-CONTAR-LARGO-CORREO-LOCAL-E. EXIT.                           
004100                                                                  
004110*   SUBRUTINA - CADA CARACTER DE LA PARTE LOCAL DEBE SER          
004120*   LETRA, DIGITO, '+', '_', '.' O '-'.                           
004130 323-VALIDAR-CLASE-CORREO-LOCAL SECTION.                          
004140     IF WKS-CL-CHAR (WKS-SUBI) IS NOT                             
004150           CORREO-LOCAL-VALIDO                                    
004160        MOVE 'INVALID EMAIL' TO WKS-DISPOSICION                   
004170        ADD 1 TO WKS-RCH-CORREO                                   
004180     END-IF                                                       
004190     ADD 1 TO WKS-SUBI.                                           
004200 323-VALIDAR-CLASE-CORREO-LOCAL-E. EXIT.                          
004210                                                                  
004220                                                                  
004230*   REGLA 3 - CLAVE: LARGO MINIMO 8, MAYUSCULA+MINUSCULA+DIGITO.  
004240 313-VALIDAR-CLAVE SECTION.                                       
004250     MOVE 0 TO WKS-LARGO-CAMPO                                    
004260     MOVE 0 TO WKS-TIENE-MAYUSCULA                                
004270     MOVE 0 TO WKS-TIENE-MINUSCULA                                
004280     MOVE 0 TO WKS-TIENE-DIGITO                                   
004290     MOVE 0 TO WKS-TIENE-ESPECIAL                                 
004300     MOVE 1 TO WKS-SUBI                                           
004310     PERFORM 318-EXAMINAR-CLAVE                                   
004320        UNTIL WKS-SUBI > 20                                       
004330     IF WKS-LARGO-CAMPO < WKS-MIN-CLAVE                           
004340           OR NOT CLAVE-TIENE-MAYUSCULA                           
004350           OR NOT CLAVE-TIENE-MINUSCULA                           
004360           OR NOT CLAVE-TIENE-DIGITO                              
004370           OR NOT CLAVE-TIENE-ESPECIAL                            
004380        MOVE 'WEAK PASSWORD' TO WKS-DISPOSICION                   
004390        ADD 1 TO WKS-RCH-CLAVE                                    
004400     END-IF.                                                      
004410 313-VALIDAR-CLAVE-E. EXIT.                                       
004420                                                                  
004430 318-EXAMINAR-CLAVE SECTION.                                      
004440     IF SOLR-PASSWORD-CHAR (WKS-SUBI) NOT = SPACE                 
004450        MOVE WKS-SUBI TO WKS-LARGO-CAMPO                          
004460        IF SOLR-PASSWORD-CHAR (WKS-SUBI) IS LETRA-MAYUSCULA       
004470           MOVE 1 TO WKS-TIENE-MAYUSCULA                          
004480        END-IF                                                    
004490        IF SOLR-PASSWORD-CHAR (WKS-SUBI) IS LETRA-MINUSCULA       
004500           MOVE 1 TO WKS-TIENE-MINUSCULA                          
004510        END-IF                                                    
004520        IF SOLR-PASSWORD-CHAR (WKS-SUBI) IS DIGITO-NUMERICO       
004530           MOVE 1 TO WKS-TIENE-DIGITO                             
004540        END-IF                                                    
004550        IF SOLR-PASSWORD-CHAR (WKS-SUBI) IS CARACTER-ESPECIAL     
004560           MOVE 1 TO WKS-TIENE-ESPECIAL                           
004570        END-IF                                                    
004580     END-IF                                                       
004590     ADD 1 TO WKS-SUBI.                                           
004600 318-EXAMINAR-CLAVE-E. EXIT.                                      
004610                                                                  
004620*   REGLA 4 - TELEFONO: LARGO 10-15, SOLO CARACTERES PERMITIDOS.  
004630 314-VALIDAR-TELEFONO SECTION.                                    
004640     MOVE 0 TO WKS-LARGO-CAMPO                                    
004650     MOVE 1 TO WKS-SUBI                                           
004660     PERFORM 319-CONTAR-LARGO-TELEFONO                            
004670        UNTIL WKS-SUBI > 15                                       
004680     IF WKS-LARGO-CAMPO < WKS-MIN-TELEFONO                        
004690           OR WKS-LARGO-CAMPO > WKS-MAX-TELEFONO                  
004700        MOVE 'INVALID PHONE' TO WKS-DISPOSICION                   
004710        ADD 1 TO WKS-RCH-TELEFONO                                 
004720     ELSE                                                         
004730        MOVE 1 TO WKS-SUBI                                        
004740        PERFORM 320-VALIDAR-CLASE-TELEFONO                        
004750           UNTIL WKS-SUBI > WKS-LARGO-CAMPO                       
004760     END-IF.                                                      
004770 314-VALIDAR-TELEFONO-E. EXIT.                                    
004780                                                                  
004790 319-CONTAR-LARGO-TELEFONO SECTION.                               
004800     IF SOLR-PHONE-CHAR (WKS-SUBI) NOT = SPACE                    
004810        MOVE WKS-SUBI TO WKS-LARGO-CAMPO                          
004820     END-IF                                                       
004830     ADD 1 TO WKS-SUBI.                                           
004840 319-CONTAR-LARGO-TELEFONO-E. EXIT.                               
004850                                                                  
004860 320-VALIDAR-CLASE-TELEFONO SECTION.                              
004870     IF SOLR-PHONE-CHAR (WKS-SUBI) IS NOT TELEFONO-VALIDO         
004880        MOVE 'INVALID PHONE' TO WKS-DISPOSICION                   
004890        ADD 1 TO WKS-RCH-TELEFONO                                 
004900     END-IF                                                       
004910     ADD 1 TO WKS-SUBI.                                           
004920 320-VALIDAR-CLASE-TELEFONO-E. EXIT.                              
004930                                                                  
004940*   REGLA 5 - DUPLICADOS DE USUARIO Y CORREO CONTRA EL MAESTRO.   
004950 315-VALIDAR-DUPLICADOS SECTION.                                  
004960     MOVE 0 TO WKS-DUPLICADO-USER                                 
004970     MOVE 0 TO WKS-DUPLICADO-MAIL                                 
004980     SET IDX-USR TO 1                                             
004990     PERFORM 321-BUSCAR-UN-DUPLICADO                              
005000        UNTIL IDX-USR > WKS-TABLA-USUARIOS-N                      
005010     IF USUARIO-DUPLICADO                                         
005020        MOVE 'DUPLICATE USERNAME' TO WKS-DISPOSICION              
005030        ADD 1 TO WKS-RCH-USR-DUP                                  
005040     ELSE                                                         
005050        IF CORREO-DUPLICADO                                       
005060           MOVE 'DUPLICATE EMAIL' TO WKS-DISPOSICION              
005070           ADD 1 TO WKS-RCH-MAIL-DUP                              
005080        END-IF                                                    
005090     END-IF.                                                      
005100 315-VALIDAR-DUPLICADOS-E. EXIT.                                  
005110                                                                  
005120 321-BUSCAR-UN-DUPLICADO SECTION.                                 
005130     IF WKS-USR-USERNAME-TB (IDX-USR) = SOLR-USERNAME             
005140        MOVE 1 TO WKS-DUPLICADO-USER                              
005150     END-IF                                                       
005160     IF WKS-USR-EMAIL-TB (IDX-USR) = SOLR-EMAIL                   
005170        MOVE 1 TO WKS-DUPLICADO-MAIL                              
005180     END-IF                                                       
005190     SET IDX-USR UP BY 1.                                         
005200 321-BUSCAR-UN-DUPLICADO-E. EXIT.                                 
005210                                                                  
005220******************************************************************
005230*          A L T A   D E L   U S U A R I O   A C E P T A D O     *
005240******************************************************************
005250 350-DAR-DE-ALTA-USUARIO SECTION.                                 
005260     PERFORM 050-OBTENER-TIMESTAMP                                
005270     ADD 1 TO WKS-ULTIMO-USER-ID                                  
005280     ADD 1 TO WKS-TABLA-USUARIOS-N                                
005290     SET IDX-USR TO WKS-TABLA-USUARIOS-N                          
005300     MOVE WKS-ULTIMO-USER-ID   TO WKS-USR-ID-TB (IDX-USR)         
005310     MOVE SOLR-USERNAME        TO WKS-USR-USERNAME-TB (IDX-USR)   
005320     MOVE SOLR-EMAIL           TO WKS-USR-EMAIL-TB (IDX-USR)      
005330     MOVE SOLR-PASSWORD        TO WKS-USR-PASSWORD-TB (IDX-USR)   
005340     MOVE SOLR-FULL-NAME       TO WKS-USR-FULLNAME-TB (IDX-USR)   
005350     MOVE SOLR-PHONE           TO WKS-USR-PHONE-TB (IDX-USR)      
005360     MOVE SOLR-ADDRESS         TO WKS-USR-ADDRESS-TB (IDX-USR)    
005370     MOVE WKS-TIMESTAMP-ACTUAL TO WKS-USR-CREAT-TB (IDX-USR)      
005380     MOVE WKS-TIMESTAMP-ACTUAL TO WKS-USR-UPD-TB (IDX-USR)        
005390     MOVE 'Y'                  TO WKS-USR-ACTIVE-TB (IDX-USR).    
005400 350-DAR-DE-ALTA-USUARIO-E. EXIT.                                 
005410                                                                  
005420******************************************************************
005430*            D E T A L L E   D E L   R E P O R T E               *
005440******************************************************************
005450 360-IMPRIMIR-DETALLE-VALIDACION SECTION.                         
005460     MOVE WKS-SOLICITUDES-LEIDAS TO WKS-LDV-SEQ                   
005470     MOVE SOLR-USERNAME          TO WKS-LDV-USUARIO               
005480     MOVE SOLR-EMAIL             TO WKS-LDV-CORREO                
005490     MOVE WKS-DISPOSICION        TO WKS-LDV-DISPOSICION           
005500     MOVE WKS-LINEA-DETALLE-VAL  TO REG-REPVAL                    
005510     WRITE REG-REPVAL.                                            
005520 360-IMPRIMIR-DETALLE-VALIDACION-E. EXIT.                         
005530                                                                  
005540***************************************************************** 
005550*    R E E S C R I T U R A   D E L   M A E S T R O U S U A R I O  
005560*   USRMTH FUE CERRADO EN 000 AL TERMINAR LA CARGA. AQUI SE       
005570*   REABRE EN OUTPUT Y SE GRABA TODA LA TABLA, IGUAL QUE LO       
005580*   HACE CTAPOST CON EL MAESTRO DE CUENTAS.                       
005590***************************************************************** 
005600 400-REESCRIBIR-MAESTRO-USUARIOS SECTION.                         
005610     OPEN OUTPUT USRMTH                                           
005620     IF FS-USRMTH NOT = 0 AND NOT = 97                            
005630        MOVE 'USRMTH' TO ARCHIVO                                  
005640        PERFORM 700-ERROR-ARCHIVO                                 
005650     END-IF                                                       
005660     SET IDX-USR TO 1                                             
005670     PERFORM 410-GRABAR-UN-USUARIO                                
005680        UNTIL IDX-USR > WKS-TABLA-USUARIOS-N.                     
005690 400-REESCRIBIR-MAESTRO-USUARIOS-E. EXIT.                         
005700                                                                  
005710 410-GRABAR-UN-USUARIO SECTION.                                   
005720     MOVE WKS-USR-ID-TB (IDX-USR)       TO USRM-USER-ID           
005730     MOVE WKS-USR-USERNAME-TB (IDX-USR) TO USRM-USERNAME          
005740     MOVE WKS-USR-EMAIL-TB (IDX-USR)    TO USRM-EMAIL             
005750     MOVE WKS-USR-PASSWORD-TB (IDX-USR) TO USRM-PASSWORD-HASH     
005760     MOVE WKS-USR-FULLNAME-TB (IDX-USR) TO USRM-FULL-NAME         
005770     MOVE WKS-USR-PHONE-TB (IDX-USR)    TO USRM-PHONE             
005780     MOVE WKS-USR-ADDRESS-TB (IDX-USR)  TO USRM-ADDRESS           
005790     MOVE WKS-USR-CREAT-TB (IDX-USR)    TO USRM-CREATED-AT        
005800     MOVE WKS-USR-UPD-TB (IDX-USR)      TO USRM-UPDATED-AT        
005810     MOVE WKS-USR-ACTIVE-TB (IDX-USR)   TO USRM-ACTIVE-FLAG       
005820     WRITE REG-USRMTH                                             
005830     SET IDX-USR UP BY 1.                                         
005840 410-GRABAR-UN-USUARIO-E. EXIT.                                   
005850                                                                  
005860******************************************************************
005870 500-IMPRIMIR-RESUMEN SECTION.                                    
005880     DISPLAY '================================================='  
005890             UPON CONSOLE                                         
005900     DISPLAY ' USRVALD - RESUMEN DE VALIDACION DE REGISTRO'       
005910             UPON CONSOLE                                         
005920     DISPLAY '================================================='  
005930             UPON CONSOLE                                         
005940     DISPLAY ' SOLICITUDES LEIDAS    : ' WKS-SOLICITUDES-LEIDAS   
005950             UPON CONSOLE                                         
005960     DISPLAY ' ACEPTADAS             : ' WKS-TOTAL-ACEPTADAS      
005970             UPON CONSOLE                                         
005980     DISPLAY ' RECHAZADAS            : ' WKS-TOTAL-RECHAZADAS     
005990             UPON CONSOLE                                         
006000     DISPLAY ' RECHAZOS POR USUARIO  : ' WKS-RCH-USUARIO          
006010             UPON CONSOLE                                         
006020     DISPLAY ' RECHAZOS POR CORREO   : ' WKS-RCH-CORREO           
006030             UPON CONSOLE                                         
006040     DISPLAY ' RECHAZOS POR CLAVE    : ' WKS-RCH-CLAVE            
006050             UPON CONSOLE                                         
006060     DISPLAY ' RECHAZOS POR TELEFONO : ' WKS-RCH-TELEFONO         
006070             UPON CONSOLE                                         
006080     DISPLAY ' USUARIO DUPLICADO     : ' WKS-RCH-USR-DUP          
006090             UPON CONSOLE                                         
006100     DISPLAY ' CORREO DUPLICADO      : ' WKS-RCH-MAIL-DUP         
006110             UPON CONSOLE                                         
006120     DISPLAY '================================================='  
006130             UPON CONSOLE.                                        
006140 500-IMPRIMIR-RESUMEN-E. EXIT.                                    
006150                                                                  
006160******************************************************************
006170 050-OBTENER-TIMESTAMP SECTION.                                   
006180     ACCEPT WKS-FECHA-SIS FROM DATE YYYYMMDD                      
006190     ACCEPT WKS-HORA-SIS  FROM TIME                               
006200     STRING WKS-FS-ANIO   DELIMITED BY SIZE                       
006210            '-'           DELIMITED BY SIZE                       
006220            WKS-FS-MES    DELIMITED BY SIZE                       
006230            '-'           DELIMITED BY SIZE                       
006240            WKS-FS-DIA    DELIMITED BY SIZE                       
006250            '-'           DELIMITED BY SIZE                       
006260            WKS-HS-HOR    DELIMITED BY SIZE                       
006270            '.'           DELIMITED BY SIZE                       
006280            WKS-HS-MIN    DELIMITED BY SIZE                       
006290            '.'           DELIMITED BY SIZE                       
006300            WKS-HS-SEG    DELIMITED BY SIZE                       
006310            '.'           DELIMITED BY SIZE                       
006320            WKS-HS-CEN    DELIMITED BY SIZE                       
006330            '0000'        DELIMITED BY SIZE                       
006340        INTO WKS-TIMESTAMP-ACTUAL.                                
006350 050-OBTENER-TIMESTAMP-E. EXIT.                                   
006360                                                                  
006370******************************************************************
006380 700-ERROR-ARCHIVO SECTION.                                       
006390     DISPLAY '****************************************'           
006400             UPON CONSOLE                                         
006410     DISPLAY '  ERROR AL ABRIR ARCHIVO: ' ARCHIVO                 
006420             UPON CONSOLE                                         
006430     DISPLAY '****************************************'           
006440             UPON CONSOLE                                         
006450     MOVE 91 TO RETURN-CODE                                       
006460     PERFORM 900-CIERRE                                           
006470     STOP RUN.                                                    
006480 700-ERROR-ARCHIVO-E. EXIT.                                       
006490                                                                  
006500 900-CIERRE SECTION.                                              
006510     CLOSE SOLREG                                                 
006520     CLOSE USRMTH                                                 
006530     CLOSE REPVAL.                                                
006540 900-CIERRE-E. EXIT.                                              
